000100*---------------------------------------------------------------*
000200*  DIGUSR    -  USER / ROLE ROSTER RECORD LAYOUT
000300*
000400*  ONE RECORD PER USER.  ROLE STRING DRIVES THE SENDER-ROLE
000500*  BOOST IN CBL-DIGRANK.  FIELDS ADD UP TO EXACTLY 40 BYTES, THE
000600*  FIXED RECORD LENGTH THE USERS FILE IS BUILT WITH -- NO SLACK IS
000700*  LEFT FOR A TRAILING FILLER (SAME SITUATION AS THE RUN-PARAMETER
000800*  AND PROJECT MASTER RECORDS).
000900*---------------------------------------------------------------*
001000 01  USER-RECORD.
001100     05  USR-ID                      PIC X(10).
001200     05  USR-NAME                    PIC X(15).
001300     05  USR-ROLE                    PIC X(15).
