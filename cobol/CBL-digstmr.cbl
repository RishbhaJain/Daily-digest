000100*****************************************************************
000200* Program name:    DIGSTMR
000300* Original author: R. HALVERSEN
000400*
000500* Maintenance Log
000600* Date       Author  Ticket    Maintenance Requirement
000700* ---------- ------- --------- -----------------------------------
000800* 04/02/94   RJH     DG-0009   Created -- per-project phase
000900*                              detection and transition, called
001000*                              once per project group from
001100*                              DIGDRIV.
001200* 09/18/95   RJH     DG-0033   Added re-activation anomaly check
001300*                              ahead of the DONE transition per
001400*                              PM request (blockers were going
001500*                              stale silently).
001600* 02/27/97   TAO     DG-0061   Added CREATE-NEW-STATE path for
001700*                              first-time project activity.
001800* 11/30/98   RJH     DG-0075   Y2K REVIEW -- serial-day routine
001900*                              below already carries a 4-digit
002000*                              year and full century/leap-year
002100*                              terms; no windowing assumption
002200*                              present.  Signed off RJH.
002300* 05/03/00   TAO     DG-0083   Corrected days-since-contact test
002400*                              to use full elapsed seconds rather
002500*                              than a bare calendar-date subtract
002600*                              (was overcounting across midnight).
002700* 07/19/01   RJH     DG-0090   Added a low-values scrub on the
002800*                              group-message sender field before
002900*                              the contributor compare (a garbled
003000*                              upstream extract left binary junk
003100*                              in MSG-SENDER on a handful of rows)
003200*                              and a safety trip on the activity-
003300*                              count scan loop.
003400* 10/03/01   TAO     DG-0095   QA caught a new project going to
003500*                              REVIEW when the only relevant
003600*                              message was an @-mention and not
003700*                              sent by the user.  Split the old
003800*                              BY-USER switch in CREATE-NEW-STATE:
003900*                              a new ACTIVE-ELIGIBLE switch (set on
004000*                              sender match OR mention match) now
004100*                              drives ST-PHASE, while BY-USER stays
004200*                              sender-only and keeps driving
004300*                              ST-MSGS-PAST-WEEK as before.
004400*****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.  DIGSTMR.
004700 AUTHOR.        R. HALVERSEN.
004800 INSTALLATION.  MESSAGING SYSTEMS UNIT.
004900 DATE-WRITTEN.  04/02/94.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENTIAL.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3096.
005800 OBJECT-COMPUTER. IBM-3096.
005900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------* DG-0090
006500 77  WS-ACTIVITY-SCAN-SAFETY    PIC S9(4) COMP.                  DG-0090
006600*---------------------------------------------------------------*
006700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006800     05  WS-WEEK-MSG-COUNT           PIC S9(4) COMP.
006900     05  WS-SENDER-SCRUB-INDEX       PIC S9(4) COMP.              DG-0090
007000     05  WS-MENTION-SCAN-INDEX       PIC S9(4) COMP.
007100     05  WS-ANOMALY-SWITCH           PIC X(01).
007200         88  WS-ANOMALY-FOUND                 VALUE 'Y'.
007300         88  WS-ANOMALY-NOT-FOUND             VALUE 'N'.
007400     05  WS-TRIGGER-SWITCH           PIC X(01).
007500         88  WS-TRIGGER-FOUND                 VALUE 'Y'.
007600         88  WS-TRIGGER-NOT-FOUND             VALUE 'N'.
007700     05  WS-TRIGGER-BY-USER-SWITCH   PIC X(01).
007800         88  WS-TRIGGER-BY-USER               VALUE 'Y'.
007900         88  WS-TRIGGER-NOT-BY-USER           VALUE 'N'.
008000     05  WS-TRIGGER-ACTIVE-SWITCH    PIC X(01).                  DG-0095
008100         88  WS-TRIGGER-QUALIFIES-ACTIVE      VALUE 'Y'.         DG-0095
008200         88  WS-TRIGGER-NOT-ACTIVE-ELIG       VALUE 'N'.         DG-0095
008300     05  FILLER                      PIC X(01).
008400 01  WS-DETECTED-PHASE               PIC X(08).
008500 01  WS-MAX-CONTRIB-TS               PIC X(19).
008600 01  WS-DAYS-SINCE-CONTACT           PIC S9(6) COMP.
008700*---------------------------------------------------------------*
008800*  ELAPSED-TIME WORK AREA -- SAME SERIAL-DAY ARITHMETIC USED IN
008900*  DIGDRIV (WINDOW FILTER) AND DIGRANK (RECENCY DECAY).  KEPT AS
009000*  A LOCAL COPY OF THE PARAGRAPHS SO THIS PROGRAM STANDS ALONE.
009100*---------------------------------------------------------------*
009200 01  WS-ELAPSED-TS1.
009300     05  WS-ELAPSED-TS1-TEXT         PIC X(19).
009400 01  WS-ELAPSED-TS1-R  REDEFINES  WS-ELAPSED-TS1.
009500     05  WS-E1-YEAR                  PIC 9(04).
009600     05  FILLER                      PIC X(01).
009700     05  WS-E1-MONTH                 PIC 9(02).
009800     05  FILLER                      PIC X(01).
009900     05  WS-E1-DAY                   PIC 9(02).
010000     05  FILLER                      PIC X(01).
010100     05  WS-E1-HOUR                  PIC 9(02).
010200     05  FILLER                      PIC X(01).
010300     05  WS-E1-MINUTE                PIC 9(02).
010400     05  FILLER                      PIC X(01).
010500     05  WS-E1-SECOND                PIC 9(02).
010600 01  WS-ELAPSED-TS2.
010700     05  WS-ELAPSED-TS2-TEXT         PIC X(19).
010800 01  WS-ELAPSED-TS2-R  REDEFINES  WS-ELAPSED-TS2.
010900     05  WS-E2-YEAR                  PIC 9(04).
011000     05  FILLER                      PIC X(01).
011100     05  WS-E2-MONTH                 PIC 9(02).
011200     05  FILLER                      PIC X(01).
011300     05  WS-E2-DAY                   PIC 9(02).
011400     05  FILLER                      PIC X(01).
011500     05  WS-E2-HOUR                  PIC 9(02).
011600     05  FILLER                      PIC X(01).
011700     05  WS-E2-MINUTE                PIC 9(02).
011800     05  FILLER                      PIC X(01).
011900     05  WS-E2-SECOND                PIC 9(02).
012000 01  WS-ELAPSED-WORK-AREA.
012100     05  WS-E-SERIAL-1               PIC S9(8) COMP.
012200     05  WS-E-SERIAL-2               PIC S9(8) COMP.
012300     05  WS-E-ADJ-YEAR                PIC S9(8) COMP.
012400     05  WS-E-ADJ-MONTH               PIC S9(4) COMP.
012500     05  WS-E-CENTURY                 PIC S9(8) COMP.
012600     05  FILLER                      PIC X(01).
012700 01  WS-ELAPSED-SECONDS               PIC S9(9) COMP.
012800*---------------------------------------------------------------* DG-0090
012900*  SENDER SCRUB WORK AREA -- A WORKING COPY OF THE GROUP-MESSAGE  DG-0090
013000*  SENDER FIELD WITH ANY EMBEDDED LOW-VALUES BLANKED OUT BEFORE   DG-0090
013100*  THE CONTRIBUTOR COMPARE.  REDEFINED FOR CHARACTER-AT-A-TIME    DG-0090
013200*  ACCESS, SAME AS THE ELAPSED-TIME BREAKOUTS ABOVE.              DG-0090
013300*---------------------------------------------------------------* DG-0090
013400 01  WS-SENDER-SCRUB-AREA.                                       DG-0090
013500     05  WS-SENDER-SCRUB            PIC X(10).                   DG-0090
013600 01  WS-SENDER-SCRUB-R  REDEFINES  WS-SENDER-SCRUB-AREA.         DG-0090
013700     05  WS-SENDER-SCRUB-CHAR       PIC X(01) OCCURS 10 TIMES.   DG-0090
013800*---------------------------------------------------------------*
013900 LINKAGE SECTION.
014000*---------------------------------------------------------------*
014100     COPY DIGITM.
014200     COPY DIGSTAT.
014300     COPY DIGRUN.
014400*===============================================================*
014500 PROCEDURE DIVISION USING DI-CONTROL-AREA, DI-MSG-GROUP-TABLE,
014600     USER-STATE-RECORD, RUN-PARAMETER-RECORD.
014700*---------------------------------------------------------------*
014800 0000-MAIN-ROUTINE.
014900*---------------------------------------------------------------*
015000     IF DI-STATE-EXISTS
015100         PERFORM 1000-UPDATE-EXISTING-STATE THRU 1000-EXIT
015200     ELSE
015300         PERFORM 5000-CREATE-NEW-STATE THRU 5000-EXIT.
015400     GOBACK.
015500*---------------------------------------------------------------*
015600 1000-UPDATE-EXISTING-STATE.
015700*---------------------------------------------------------------*
015800     PERFORM 1100-UPDATE-ACTIVITY-COUNTS THRU 1100-EXIT.
015900     PERFORM 1200-DETECT-PHASE THRU 1200-EXIT.
016000     IF WS-DETECTED-PHASE = 'DONE    '
016100         PERFORM 1300-CHECK-ANOMALIES THRU 1300-EXIT
016200         IF WS-ANOMALY-FOUND
016300             MOVE 'REVIEW  ' TO WS-DETECTED-PHASE
016400         END-IF
016500     END-IF.
016600     MOVE WS-DETECTED-PHASE TO ST-PHASE.
016700     SET DI-RC-OK TO TRUE.
016800 1000-EXIT.
016900     EXIT.
017000*---------------------------------------------------------------*
017100 1100-UPDATE-ACTIVITY-COUNTS.
017200*---------------------------------------------------------------*
017300     MOVE 0 TO WS-WEEK-MSG-COUNT.
017400     MOVE ST-LAST-CONTRIB TO WS-MAX-CONTRIB-TS.
017500     MOVE 0 TO WS-ACTIVITY-SCAN-SAFETY.                          DG-0090
017600     MOVE 1 TO DI-MSG-GROUP-INDEX.
017700     PERFORM 1110-CHECK-ONE-GROUP-MESSAGE
017800         UNTIL DI-MSG-GROUP-INDEX > DI-MSG-GROUP-COUNT           DG-0090
017900         OR WS-ACTIVITY-SCAN-SAFETY > 999.                       DG-0090
018000     MOVE WS-WEEK-MSG-COUNT TO ST-MSGS-PAST-WEEK.
018100     MOVE WS-MAX-CONTRIB-TS TO ST-LAST-CONTRIB.
018200 1100-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------*
018500 1110-CHECK-ONE-GROUP-MESSAGE.
018600*---------------------------------------------------------------*
018700     PERFORM 1115-SCRUB-ONE-SENDER THRU 1115-EXIT.               DG-0090
018800     IF WS-SENDER-SCRUB = RUN-USER-ID                            DG-0090
018900         IF MSG-TIMESTAMP (DI-MSG-GROUP-INDEX) > WS-MAX-CONTRIB-TS
019000             MOVE MSG-TIMESTAMP (DI-MSG-GROUP-INDEX)
019100                 TO WS-MAX-CONTRIB-TS
019200         END-IF
019300         MOVE MSG-TIMESTAMP (DI-MSG-GROUP-INDEX)
019400             TO WS-ELAPSED-TS1-TEXT
019500         MOVE RUN-NOW-TS TO WS-ELAPSED-TS2-TEXT
019600         PERFORM 9700-COMPUTE-ELAPSED-SECONDS THRU 9700-EXIT
019700         IF WS-ELAPSED-SECONDS >= 0
019800           AND WS-ELAPSED-SECONDS <= 604800
019900             ADD 1 TO WS-WEEK-MSG-COUNT
020000         END-IF
020100     END-IF.
020200     ADD 1 TO WS-ACTIVITY-SCAN-SAFETY.                            DG-0090
020300     ADD 1 TO DI-MSG-GROUP-INDEX.
020400*---------------------------------------------------------------* DG-0090
020500 1115-SCRUB-ONE-SENDER.                                           DG-0090
020600*---------------------------------------------------------------* DG-0090
020700     MOVE MSG-SENDER (DI-MSG-GROUP-INDEX) TO WS-SENDER-SCRUB.      DG-0090
020800     MOVE 1 TO WS-SENDER-SCRUB-INDEX.                              DG-0090
020900     PERFORM 1116-SCRUB-ONE-SENDER-BYTE                            DG-0090
021000         UNTIL WS-SENDER-SCRUB-INDEX > 10.                         DG-0090
021100 1115-EXIT.                                                        DG-0090
021200     EXIT.                                                         DG-0090
021300*---------------------------------------------------------------* DG-0090
021400 1116-SCRUB-ONE-SENDER-BYTE.                                       DG-0090
021500     IF WS-SENDER-SCRUB-CHAR (WS-SENDER-SCRUB-INDEX) = LOW-VALUES  DG-0090
021600         MOVE SPACE TO                                            DG-0090
021700             WS-SENDER-SCRUB-CHAR (WS-SENDER-SCRUB-INDEX).         DG-0090
021800     ADD 1 TO WS-SENDER-SCRUB-INDEX.                               DG-0090
021900*---------------------------------------------------------------*
022000 1200-DETECT-PHASE.
022100*---------------------------------------------------------------*
022200     MOVE ST-LAST-CONTRIB TO WS-ELAPSED-TS1-TEXT.                  DG-0083
022300     MOVE RUN-NOW-TS TO WS-ELAPSED-TS2-TEXT.                       DG-0083
022400     PERFORM 9700-COMPUTE-ELAPSED-SECONDS THRU 9700-EXIT.          DG-0083
022500     COMPUTE WS-DAYS-SINCE-CONTACT = WS-ELAPSED-SECONDS / 86400.   DG-0083
022600     IF WS-DAYS-SINCE-CONTACT >= 14
022700         MOVE 'DONE    ' TO WS-DETECTED-PHASE
022800     ELSE
022900         IF ST-MSGS-PAST-WEEK = 0 AND ST-PHASE-ACTIVE
023000             MOVE 'REVIEW  ' TO WS-DETECTED-PHASE
023100         ELSE
023200             IF ST-MSGS-PAST-WEEK >= 3
023300                 MOVE 'ACTIVE  ' TO WS-DETECTED-PHASE
023400             ELSE
023500                 IF ST-MSGS-PAST-WEEK >= 1
023600                     MOVE 'REVIEW  ' TO WS-DETECTED-PHASE
023700                 ELSE
023800                     MOVE ST-PHASE TO WS-DETECTED-PHASE
023900                 END-IF
024000             END-IF
024100         END-IF
024200     END-IF.
024300 1200-EXIT.
024400     EXIT.
024500*---------------------------------------------------------------*
024600 1300-CHECK-ANOMALIES.
024700*---------------------------------------------------------------*
024800     SET WS-ANOMALY-NOT-FOUND TO TRUE.
024900     MOVE 1 TO DI-MSG-GROUP-INDEX.
025000     PERFORM 1310-CHECK-ONE-MESSAGE-ANOMALY
025100         UNTIL DI-MSG-GROUP-INDEX > DI-MSG-GROUP-COUNT
025200         OR WS-ANOMALY-FOUND.
025300 1300-EXIT.
025400     EXIT.
025500*---------------------------------------------------------------*
025600 1310-CHECK-ONE-MESSAGE-ANOMALY.
025700*---------------------------------------------------------------*
025800     IF MSG-IS-URGENT (DI-MSG-GROUP-INDEX) = 'Y'
025900       OR MSG-IS-BLOCKER (DI-MSG-GROUP-INDEX) = 'Y'
026000         SET WS-ANOMALY-FOUND TO TRUE
026100     ELSE
026200         PERFORM 1320-CHECK-ONE-MENTION-LIST THRU 1320-EXIT
026300         IF WS-ANOMALY-NOT-FOUND
026400             ADD 1 TO DI-MSG-GROUP-INDEX
026500         END-IF
026600     END-IF.
026700*---------------------------------------------------------------*
026800 1320-CHECK-ONE-MENTION-LIST.
026900*---------------------------------------------------------------*
027000     MOVE 1 TO WS-MENTION-SCAN-INDEX.
027100     PERFORM 1330-CHECK-ONE-MENTION
027200         UNTIL WS-MENTION-SCAN-INDEX > 5
027300         OR WS-ANOMALY-FOUND.
027400 1320-EXIT.
027500     EXIT.
027600*---------------------------------------------------------------*
027700 1330-CHECK-ONE-MENTION.
027800*---------------------------------------------------------------*
027900     IF MSG-MENTION-ID (DI-MSG-GROUP-INDEX, WS-MENTION-SCAN-INDEX)
028000           = RUN-USER-ID
028100       AND MSG-MENTION-ID (DI-MSG-GROUP-INDEX,
028200           WS-MENTION-SCAN-INDEX) NOT = SPACES
028300         SET WS-ANOMALY-FOUND TO TRUE
028400     ELSE
028500         ADD 1 TO WS-MENTION-SCAN-INDEX.
028600*---------------------------------------------------------------*
028700 5000-CREATE-NEW-STATE.
028800*---------------------------------------------------------------*
028900     SET WS-TRIGGER-NOT-FOUND TO TRUE.
029000     SET WS-TRIGGER-NOT-BY-USER TO TRUE.                         DG-0095
029100     SET WS-TRIGGER-NOT-ACTIVE-ELIG TO TRUE.                     DG-0095
029200     MOVE 1 TO DI-MSG-GROUP-INDEX.
029300     PERFORM 5100-CHECK-ONE-TRIGGER-CANDIDATE
029400         UNTIL DI-MSG-GROUP-INDEX > DI-MSG-GROUP-COUNT
029500         OR WS-TRIGGER-FOUND.
029600     IF WS-TRIGGER-NOT-FOUND
029700         MOVE 1 TO DI-MSG-GROUP-INDEX
029800         SET WS-TRIGGER-NOT-BY-USER TO TRUE
029900         IF MSG-SENDER (1) = RUN-USER-ID
030000             SET WS-TRIGGER-BY-USER TO TRUE
030100             SET WS-TRIGGER-QUALIFIES-ACTIVE TO TRUE             DG-0095
030200         END-IF
030300     END-IF.
030400*                                                                DG-0095
030500*    ST-PHASE GOES ACTIVE WHEN THE TRIGGER MESSAGE EITHER         DG-0095
030600*    MENTIONS THE USER OR WAS SENT BY THE USER (SEE 5100/5110     DG-0095
030700*    BELOW); ST-MSGS-PAST-WEEK ONLY COUNTS A SENT-BY-USER         DG-0095
030800*    TRIGGER, NOT A MENTION-ONLY ONE.                             DG-0095
030900     IF WS-TRIGGER-QUALIFIES-ACTIVE                               DG-0095
031000         MOVE 'ACTIVE  ' TO ST-PHASE
031100     ELSE
031200         MOVE 'REVIEW  ' TO ST-PHASE
031300     END-IF.
031400     IF WS-TRIGGER-BY-USER                                        DG-0095
031500         MOVE 1 TO ST-MSGS-PAST-WEEK                              DG-0095
031600     ELSE                                                         DG-0095
031700         MOVE 0 TO ST-MSGS-PAST-WEEK                              DG-0095
031800     END-IF.                                                      DG-0095
031900     MOVE MSG-TIMESTAMP (DI-MSG-GROUP-INDEX) TO ST-LAST-CONTRIB.
032000     SET DI-RC-NEW-STATE TO TRUE.
032100 5000-EXIT.
032200     EXIT.
032300*---------------------------------------------------------------*
032400 5100-CHECK-ONE-TRIGGER-CANDIDATE.
032500*---------------------------------------------------------------*
032600     SET WS-TRIGGER-NOT-BY-USER TO TRUE.
032700     IF MSG-SENDER (DI-MSG-GROUP-INDEX) = RUN-USER-ID
032800         SET WS-TRIGGER-BY-USER TO TRUE
032900         SET WS-TRIGGER-QUALIFIES-ACTIVE TO TRUE                 DG-0095
033000         SET WS-TRIGGER-FOUND TO TRUE
033100     ELSE
033200         MOVE 1 TO WS-MENTION-SCAN-INDEX
033300         PERFORM 5110-CHECK-TRIGGER-MENTION
033400             UNTIL WS-MENTION-SCAN-INDEX > 5
033500             OR WS-TRIGGER-FOUND
033600         IF WS-TRIGGER-NOT-FOUND
033700             ADD 1 TO DI-MSG-GROUP-INDEX
033800         END-IF
033900     END-IF.
034000*---------------------------------------------------------------*
034100 5110-CHECK-TRIGGER-MENTION.
034200*---------------------------------------------------------------*
034300     IF MSG-MENTION-ID (DI-MSG-GROUP-INDEX, WS-MENTION-SCAN-INDEX)
034400           = RUN-USER-ID
034500       AND MSG-MENTION-ID (DI-MSG-GROUP-INDEX,
034600           WS-MENTION-SCAN-INDEX) NOT = SPACES
034700*        A MENTION-ONLY TRIGGER QUALIFIES THE STATE FOR ACTIVE     DG-0095
034800*        BUT IT IS NOT A SENT-BY-USER TRIGGER, SO IT MUST NOT      DG-0095
034900*        FLIP WS-TRIGGER-BY-USER (THAT SWITCH ALSO DRIVES          DG-0095
035000*        ST-MSGS-PAST-WEEK ABOVE, WHICH IS COUNTED ON SENDER       DG-0095
035100*        MATCH ONLY, PER THE BUSINESS RULE).                       DG-0095
035200         SET WS-TRIGGER-QUALIFIES-ACTIVE TO TRUE                 DG-0095
035300         SET WS-TRIGGER-FOUND TO TRUE
035400     ELSE
035500         ADD 1 TO WS-MENTION-SCAN-INDEX.
035600*---------------------------------------------------------------*
035700 9700-COMPUTE-ELAPSED-SECONDS.
035800*---------------------------------------------------------------*
035900     IF WS-E1-MONTH <= 2
036000         COMPUTE WS-E-ADJ-YEAR = WS-E1-YEAR - 1
036100         COMPUTE WS-E-ADJ-MONTH = WS-E1-MONTH + 12
036200     ELSE
036300         MOVE WS-E1-YEAR TO WS-E-ADJ-YEAR
036400         MOVE WS-E1-MONTH TO WS-E-ADJ-MONTH
036500     END-IF.
036600     COMPUTE WS-E-CENTURY = WS-E-ADJ-YEAR / 100.
036700     COMPUTE WS-E-SERIAL-1 =
036800           365 * WS-E-ADJ-YEAR
036900         + (WS-E-ADJ-YEAR / 4)
037000         - WS-E-CENTURY
037100         + (WS-E-CENTURY / 4)
037200         + ((153 * (WS-E-ADJ-MONTH - 3) + 2) / 5)
037300         + WS-E1-DAY.
037400     IF WS-E2-MONTH <= 2
037500         COMPUTE WS-E-ADJ-YEAR = WS-E2-YEAR - 1
037600         COMPUTE WS-E-ADJ-MONTH = WS-E2-MONTH + 12
037700     ELSE
037800         MOVE WS-E2-YEAR TO WS-E-ADJ-YEAR
037900         MOVE WS-E2-MONTH TO WS-E-ADJ-MONTH
038000     END-IF.
038100     COMPUTE WS-E-CENTURY = WS-E-ADJ-YEAR / 100.
038200     COMPUTE WS-E-SERIAL-2 =
038300           365 * WS-E-ADJ-YEAR
038400         + (WS-E-ADJ-YEAR / 4)
038500         - WS-E-CENTURY
038600         + (WS-E-CENTURY / 4)
038700         + ((153 * (WS-E-ADJ-MONTH - 3) + 2) / 5)
038800         + WS-E2-DAY.
038900     COMPUTE WS-ELAPSED-SECONDS =
039000           (WS-E-SERIAL-2 - WS-E-SERIAL-1) * 86400
039100         + (WS-E2-HOUR * 3600) + (WS-E2-MINUTE * 60)
039200         + WS-E2-SECOND
039300         - (WS-E1-HOUR * 3600) - (WS-E1-MINUTE * 60)
039400         - WS-E1-SECOND.
039500 9700-EXIT.
039600     EXIT.
