000100*---------------------------------------------------------------*
000200*  DIGRUN    -  RUN-PARAMETER RECORD LAYOUT
000300*
000400*  SINGLE RECORD ON THE RUNPARM FILE.  RUN-NOW-TS REPLACES THE
000500*  WALL CLOCK SO A RERUN OF A GIVEN CARD PRODUCES AN IDENTICAL
000600*  DIGEST.  FIELDS ADD UP TO 32 BYTES (RECORD LENGTH 32 ON DISK,
000700*  NO TRAILING FILLER -- THE CARD IS FIXED AND NEVER GROWS).
000800*---------------------------------------------------------------*
000900 01  RUN-PARAMETER-RECORD.
001000     05  RUN-USER-ID                 PIC X(10).
001100     05  RUN-NOW-TS                  PIC X(19).
001200     05  RUN-NOW-TS-R  REDEFINES  RUN-NOW-TS.
001300         10  RUN-NOW-YEAR            PIC X(04).
001400         10  FILLER                  PIC X(01).
001500         10  RUN-NOW-MONTH           PIC X(02).
001600         10  FILLER                  PIC X(01).
001700         10  RUN-NOW-DAY             PIC X(02).
001800         10  FILLER                  PIC X(01).
001900         10  RUN-NOW-HOUR            PIC X(02).
002000         10  FILLER                  PIC X(01).
002100         10  RUN-NOW-MINUTE          PIC X(02).
002200         10  FILLER                  PIC X(01).
002300         10  RUN-NOW-SECOND          PIC X(02).
002400     05  RUN-HOURS-BACK              PIC 9(03).
