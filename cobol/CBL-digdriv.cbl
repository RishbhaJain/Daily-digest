000100*****************************************************************
000200* Program name:    DIGDRIV
000300* Original author: T. OKONKWO
000400*
000500* Maintenance Log
000600* Date       Author  Ticket    Maintenance Requirement
000700* ---------- ------- --------- -----------------------------------
000800* 02/25/94   TAO     DG-0001   Created -- daily digest driver.
000900*                              Reads the run card, loads the
001000*                              reference files, drives DIGEXTR,
001100*                              DIGSTMR, DIGRANK and DIGGEN in
001200*                              sequence.
001300* 03/14/94   TAO     DG-0006   Added native SORT of the message
001400*                              window by timestamp descending
001500*                              (was a hand-built compare loop --
001600*                              too slow once a channel's volume
001700*                              picked up).
001800* 06/01/94   RJH     DG-0014   Added the score-descending SORT
001900*                              of scored candidates ahead of the
002000*                              top-20 cut, with the sequence
002100*                              number carried through as a second
002200*                              key so ties keep window order
002300*                              (PM would not accept "whichever
002400*                              way the sort felt like today").
002500* 08/22/95   TAO     DG-0031   Merged-state USERSTAT-OUT rewrite
002600*                              -- other users' rows now pass
002700*                              through untouched; only this run's
002800*                              user's rows are replaced/appended.
002900* 11/30/98   TAO     DG-0075   Y2K REVIEW -- serial-day routine
003000*                              below carries a full 4-digit year;
003100*                              no windowing assumption present.
003200*                              Signed off TAO.
003300* 07/09/00   RJH     DG-0088   Whitespace-collapse rewritten as a
003400*                              character scan (STRING DELIMITED
003500*                              BY SPACE was dropping text after
003600*                              the first embedded blank run).
003700* 09/21/01   TAO     DG-0093   Added a running tally of candidate
003800*                              rows built, checked against the
003900*                              window count after the table build
004000*                              (auditor asked how we knew the
004100*                              carry-forward table never dropped
004200*                              a row -- now we can show them).
004300* 10/03/01   RJH     DG-0094   Dropped MF-RECORD's trailing
004400*                              1-byte FILLER -- MESSAGE-FILE's
004500*                              field list already fills the
004600*                              record exactly at 409 bytes, so
004700*                              the pad byte was pushing every
004800*                              record one byte past its true
004900*                              length.  Matches the same fix in
005000*                              the DIGMSG copybook.
005100*****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.  DIGDRIV.
005400 AUTHOR.        T. OKONKWO.
005500 INSTALLATION.  MESSAGING SYSTEMS UNIT.
005600 DATE-WRITTEN.  02/25/94.
005700 DATE-COMPILED.
005800 SECURITY.      NON-CONFIDENTIAL.
005900*===============================================================*
006000 ENVIRONMENT DIVISION.
006100*---------------------------------------------------------------*
006200 CONFIGURATION SECTION.
006300*---------------------------------------------------------------*
006400 SOURCE-COMPUTER. IBM-3096.
006500 OBJECT-COMPUTER. IBM-3096.
006600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006700*---------------------------------------------------------------*
006800 INPUT-OUTPUT SECTION.
006900*---------------------------------------------------------------*
007000 FILE-CONTROL.
007100     SELECT RUNPARM-FILE ASSIGN TO RUNPARM
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       FILE STATUS IS WS-RUNPARM-STATUS.
007400     SELECT MESSAGE-FILE ASSIGN TO MSGDD
007500       FILE STATUS IS WS-MSG-FILE-STATUS.
007600     SELECT PROJECT-FILE ASSIGN TO PRJDD
007700       FILE STATUS IS WS-PRJ-FILE-STATUS.
007800     SELECT USER-FILE ASSIGN TO USRDD
007900       FILE STATUS IS WS-USR-FILE-STATUS.
008000     SELECT USERSTAT-FILE ASSIGN TO STATDD
008100       FILE STATUS IS WS-STAT-FILE-STATUS.
008200     SELECT USERSTAT-OUT-FILE ASSIGN TO STATOUT
008300       FILE STATUS IS WS-STATOUT-FILE-STATUS.
008400     SELECT SORT-MSG-FILE ASSIGN TO SORTWK1.
008500     SELECT SORT-CAND-FILE ASSIGN TO SORTWK2.
008600*===============================================================*
008700 DATA DIVISION.
008800*---------------------------------------------------------------*
008900 FILE SECTION.
009000*---------------------------------------------------------------*
009100 FD  RUNPARM-FILE
009200      RECORDING MODE IS F.
009300 01  RF-RECORD.
009400     05  RF-USER-ID                  PIC X(10).
009500     05  RF-NOW-TS                   PIC X(19).
009600     05  RF-HOURS-BACK               PIC 9(03).
009700*---------------------------------------------------------------*
009800*  THE INBOUND FILE LAYOUTS BELOW REPEAT THE COPYLIB DIGMSG /
009900*  DIGPRJ / DIGUSR / DIGSTAT FIELD-FOR-FIELD BUT UNDER AN "MF-" /
010000*  "PF-" / "UF-" / "SF-" PREFIX OF THEIR OWN -- THOSE COPYLIBS
010100*  ARE SHARED LINKAGE FOR THE CALLED SUBPROGRAMS AND ALREADY
010200*  CARRY THE MSG-/PRJ-/USR-/ST- NAMES USED BY THE DI- TABLES IN
010300*  DIGITM, SO THIS PROGRAM KEEPS ITS OWN FILE-SECTION COPY TO
010400*  AVOID A THIRD, AMBIGUOUS SET OF THE SAME NAMES IN ONE PROGRAM.
010500*---------------------------------------------------------------*
010600 FD  MESSAGE-FILE
010700      RECORDING MODE IS F.
010800 01  MF-RECORD.
010900     05  MF-ID                       PIC X(10).
011000     05  MF-CHANNEL                  PIC X(20).
011100     05  MF-THREAD-ID                PIC X(10).
011200     05  MF-SENDER                   PIC X(10).
011300     05  MF-TIMESTAMP                PIC X(19).
011400     05  MF-MENTIONS.
011500         10  MF-MENTION-ID           PIC X(10) OCCURS 5 TIMES.
011600     05  MF-IS-DM                    PIC X(01).
011700     05  MF-IS-URGENT                PIC X(01).
011800     05  MF-IS-BLOCKER               PIC X(01).
011900     05  MF-TEXT                     PIC X(287).            DG-0094
012000 FD  PROJECT-FILE
012100      RECORDING MODE IS F.
012200 01  PF-RECORD.
012300     05  PF-ID                       PIC X(10).
012400     05  PF-NAME                     PIC X(30).
012500     05  PF-CHANNELS.
012600         10  PF-CHANNEL-NAME         PIC X(20) OCCURS 5 TIMES.
012700     05  PF-KEYWORDS.
012800         10  PF-KEYWORD-TEXT         PIC X(30) OCCURS 6 TIMES.
012900 FD  USER-FILE
013000      RECORDING MODE IS F.
013100 01  UF-RECORD.
013200     05  UF-ID                       PIC X(10).
013300     05  UF-NAME                     PIC X(15).
013400     05  UF-ROLE                     PIC X(15).
013500 FD  USERSTAT-FILE
013600      RECORDING MODE IS F.
013700 01  SF-RECORD.
013800     05  SF-USER-ID                  PIC X(10).
013900     05  SF-PROJECT-ID               PIC X(10).
014000     05  SF-PHASE                    PIC X(08).
014100     05  SF-LAST-CONTRIB             PIC X(19).
014200     05  SF-MSGS-PAST-WEEK           PIC 9(03).
014300     05  FILLER                      PIC X(30).
014400 FD  USERSTAT-OUT-FILE
014500      RECORDING MODE IS F.
014600 01  SOF-RECORD                      PIC X(80).
014700*---------------------------------------------------------------*
014800*  SORT-MSG-FILE -- WINDOW MESSAGES, ONE ENRICHED RECORD PER
014900*  MESSAGE, RELEASED IN FILE ORDER AND RETURNED TIMESTAMP
015000*  DESCENDING.  PROJECT CLASSIFICATION IS DONE BEFORE RELEASE SO
015100*  THE OUTPUT PROCEDURE ONLY HAS TO COPY FIELDS INTO THE TABLE.
015200*---------------------------------------------------------------*
015300 SD  SORT-MSG-FILE.
015400 01  SORT-MSG-RECORD.
015500     05  SM-TIMESTAMP                PIC X(19).
015600     05  SM-MESSAGE-ID               PIC X(10).
015700     05  SM-PROJECT-ID               PIC X(10).
015800     05  SM-SENDER                   PIC X(10).
015900     05  SM-CHANNEL                  PIC X(20).
016000     05  SM-IS-URGENT                PIC X(01).
016100     05  SM-IS-BLOCKER               PIC X(01).
016200     05  SM-MENTIONS.
016300         10  SM-MENTION-ID           PIC X(10) OCCURS 5 TIMES.
016400     05  SM-TEXT                     PIC X(287).
016500     05  FILLER                      PIC X(01).
016600*---------------------------------------------------------------*
016700*  SORT-CAND-FILE -- SCORED CANDIDATES.  SR-CAND-SEQUENCE CARRIES
016800*  THE CANDIDATE'S POSITION IN THE (ALREADY TIMESTAMP-DESCENDING)
016900*  WINDOW TABLE SO AN ASCENDING SORT ON IT AS THE SECOND KEY
017000*  REPRODUCES "TIES KEEP INPUT ORDER" WITHOUT LEANING ON
017100*  WHATEVER STABILITY THE SORT UTILITY HAPPENS TO HAVE.
017200*---------------------------------------------------------------*
017300 SD  SORT-CAND-FILE.
017400 01  SORT-CAND-RECORD.
017500     05  SR-CAND-SCORE               PIC S9(3)V9(4).
017600     05  SR-CAND-SEQUENCE            PIC S9(4) COMP.
017700     05  SR-CAND-MESSAGE-ID          PIC X(10).
017800     05  SR-CAND-PROJECT-ID          PIC X(10).
017900     05  SR-CAND-TEXT                PIC X(287).
018000     05  SR-CAND-SENDER              PIC X(10).
018100     05  SR-CAND-CHANNEL             PIC X(20).
018200     05  SR-CAND-TIMESTAMP           PIC X(19).
018300     05  SR-CAND-IS-URGENT           PIC X(01).
018400     05  SR-CAND-IS-BLOCKER          PIC X(01).
018500     05  SR-CAND-HAS-STATE           PIC X(01).
018600     05  SR-CAND-PHASE               PIC X(08).
018700     05  FILLER                      PIC X(01).
018800*---------------------------------------------------------------*
018900 WORKING-STORAGE SECTION.
019000*---------------------------------------------------------------*
019100 77  WS-CANDIDATE-BUILD-COUNT   PIC S9(4) COMP.                  DG-0093
019200     COPY DIGITM.
019300     COPY DIGRUN.
019400*---------------------------------------------------------------*
019500*  CALL-PARAMETER BUFFER FOR DIGSTMR -- LOADED FROM A MATCHING
019600*  WS-ALL-STATES-TABLE ROW (OR DEFAULTED FOR A BRAND-NEW STATE)
019700*  BEFORE EACH CALL, AND COPIED BACK AFTER.
019800*---------------------------------------------------------------*
019900     COPY DIGSTAT.
020000*---------------------------------------------------------------*
020100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
020200     05  WS-RUNPARM-STATUS           PIC 99.
020300     05  WS-MSG-FILE-STATUS          PIC 99.
020400     05  WS-PRJ-FILE-STATUS          PIC 99.
020500     05  WS-USR-FILE-STATUS          PIC 99.
020600     05  WS-STAT-FILE-STATUS         PIC 99.
020700     05  WS-STATOUT-FILE-STATUS      PIC 99.
020800     05  WS-MSG-EOF-SWITCH           PIC X(01).
020900         88  WS-MSG-EOF                       VALUE 'Y'.
021000         88  WS-MSG-NOT-EOF                    VALUE 'N'.
021100     05  WS-PRJ-EOF-SWITCH           PIC X(01).
021200         88  WS-PRJ-EOF                       VALUE 'Y'.
021300         88  WS-PRJ-NOT-EOF                    VALUE 'N'.
021400     05  WS-USR-EOF-SWITCH           PIC X(01).
021500         88  WS-USR-EOF                       VALUE 'Y'.
021600         88  WS-USR-NOT-EOF                    VALUE 'N'.
021700     05  WS-STAT-EOF-SWITCH          PIC X(01).
021800         88  WS-STAT-EOF                      VALUE 'Y'.
021900         88  WS-STAT-NOT-EOF                   VALUE 'N'.
022000     05  WS-MSG-SORT-EOF-SWITCH      PIC X(01).
022100         88  WS-MSG-SORT-EOF                   VALUE 'Y'.
022200         88  WS-MSG-SORT-NOT-EOF               VALUE 'N'.
022300     05  WS-CAND-SORT-EOF-SWITCH     PIC X(01).
022400         88  WS-CAND-SORT-EOF                  VALUE 'Y'.
022500         88  WS-CAND-SORT-NOT-EOF              VALUE 'N'.
022600     05  WS-WINDOW-INDEX             PIC S9(4) COMP.
022700     05  WS-WINDOW-COUNT             PIC S9(4) COMP.
022800     05  WS-ALL-STATES-INDEX         PIC S9(4) COMP.
022900     05  WS-ALL-STATES-COUNT         PIC S9(4) COMP.
023000     05  WS-CURRENT-PROJECT-ID       PIC X(10).
023100     05  WS-SCAN-POSITION            PIC S9(4) COMP.
023200     05  WS-OUT-POSITION             PIC S9(4) COMP.
023300     05  WS-LAST-SPACE-SWITCH        PIC X(01).
023400         88  WS-LAST-WAS-SPACE                 VALUE 'Y'.
023500         88  WS-LAST-WAS-NOT-SPACE             VALUE 'N'.
023600     05  FILLER                      PIC X(01).
023700*---------------------------------------------------------------*
023800*  THE FULL WINDOW OF MESSAGES SURVIVING THE HOURS-BACK FILTER,
023900*  IN TIMESTAMP-DESCENDING ORDER ONCE 2500-BUILD-WINDOW-TABLE
024000*  HAS RETURNED THEM FROM SORT-MSG-FILE.  UP TO 999 ENTRIES,
024100*  SAME BOUND AS DI-CANDIDATE-TABLE (EVERY WINDOW MESSAGE
024200*  BECOMES ONE CANDIDATE).
024300*---------------------------------------------------------------*
024400 01  WS-WINDOW-TABLE.
024500     05  WS-WINDOW-ENTRY  OCCURS 1 TO 999 TIMES
024600                 DEPENDING ON WS-WINDOW-COUNT.
024700         10  WM-MESSAGE-ID           PIC X(10).
024800         10  WM-PROJECT-ID           PIC X(10).
024900         10  WM-SENDER               PIC X(10).
025000         10  WM-CHANNEL              PIC X(20).
025100         10  WM-TIMESTAMP            PIC X(19).
025200         10  WM-IS-URGENT            PIC X(01).
025300         10  WM-IS-BLOCKER           PIC X(01).
025400         10  WM-MENTIONS.
025500             15  WM-MENTION-ID       PIC X(10) OCCURS 5 TIMES.
025600         10  WM-TEXT                 PIC X(287).
025700         10  FILLER                  PIC X(01).
025800*---------------------------------------------------------------*
025900*  ALL USERSTAT ROWS, LOADED ONCE, UPDATED OR EXTENDED IN PLACE
026000*  AS EACH PROJECT GROUP IS RUN THROUGH DIGSTMR, THEN WRITTEN
026100*  BACK OUT UNCHANGED (OTHER USERS) OR AS UPDATED (THIS RUN'S
026200*  USER) TO USERSTAT-OUT.  "AS-" NAMES OF ITS OWN -- NOT THE
026300*  "ST-" NAMES DIGSTAT/DI-CONTROL-AREA USE FOR THE SAME DATA --
026400*  SO A ROW CAN BE COPIED TO OR FROM USER-STATE-RECORD (THE CALL
026500*  PARAMETER) WITHOUT AN "OF" QUALIFIER ON EVERY MOVE.
026600*---------------------------------------------------------------*
026700 01  WS-ALL-STATES-TABLE.
026800     05  WS-ALL-STATES-ENTRY  OCCURS 1 TO 999 TIMES
026900                 DEPENDING ON WS-ALL-STATES-COUNT.
027000         10  AS-USER-ID              PIC X(10).
027100         10  AS-PROJECT-ID           PIC X(10).
027200         10  AS-PHASE                PIC X(08).
027300         10  AS-LAST-CONTRIB         PIC X(19).
027400         10  AS-MSGS-PAST-WEEK       PIC 9(03).
027500         10  AS-FILLER               PIC X(30).
027600*---------------------------------------------------------------*
027700*  WHITESPACE-COLLAPSE WORK AREA FOR THE DIGEST-ITEM SUMMARY --
027800*  SEE 5530-BUILD-SUMMARY.  REDEFINED AS A CHARACTER ARRAY SO
027900*  EACH BYTE OF THE MESSAGE TEXT CAN BE TESTED AND COPIED ONE AT
028000*  A TIME (SAME TECHNIQUE AS THE KEYWORD SCAN IN DIGEXTR).
028100*---------------------------------------------------------------*
028200 01  WS-COLLAPSE-TEXT                PIC X(287).
028300 01  WS-COLLAPSE-TEXT-R  REDEFINES  WS-COLLAPSE-TEXT.
028400     05  WS-COLLAPSE-CHAR            PIC X(01) OCCURS 287 TIMES.
028500 01  WS-COLLAPSED-OUTPUT             PIC X(287).
028600 01  WS-COLLAPSED-OUTPUT-R  REDEFINES  WS-COLLAPSED-OUTPUT.
028700     05  WS-COLLAPSED-OUTPUT-CHAR    PIC X(01) OCCURS 287 TIMES.
028800*---------------------------------------------------------------*
028900*  ELAPSED-TIME WORK AREA -- SAME SERIAL-DAY ARITHMETIC USED IN
029000*  DIGSTMR (PHASE DETECTION) AND DIGRANK (RECENCY DECAY).  KEPT
029100*  AS A LOCAL COPY OF THE PARAGRAPH SO THIS PROGRAM STANDS ALONE.
029200*  USED HERE TO TEST EACH MESSAGE AGAINST THE RUN-HOURS-BACK
029300*  WINDOW WITHOUT HAVING TO SUBTRACT HOURS BACK OUT OF A
029400*  CALENDAR TIMESTAMP.
029500*---------------------------------------------------------------*
029600 01  WS-ELAPSED-TS1.
029700     05  WS-ELAPSED-TS1-TEXT         PIC X(19).
029800 01  WS-ELAPSED-TS1-R  REDEFINES  WS-ELAPSED-TS1.
029900     05  WS-E1-YEAR                  PIC 9(04).
030000     05  FILLER                      PIC X(01).
030100     05  WS-E1-MONTH                 PIC 9(02).
030200     05  FILLER                      PIC X(01).
030300     05  WS-E1-DAY                   PIC 9(02).
030400     05  FILLER                      PIC X(01).
030500     05  WS-E1-HOUR                  PIC 9(02).
030600     05  FILLER                      PIC X(01).
030700     05  WS-E1-MINUTE                PIC 9(02).
030800     05  FILLER                      PIC X(01).
030900     05  WS-E1-SECOND                PIC 9(02).
031000 01  WS-ELAPSED-TS2.
031100     05  WS-ELAPSED-TS2-TEXT         PIC X(19).
031200 01  WS-ELAPSED-TS2-R  REDEFINES  WS-ELAPSED-TS2.
031300     05  WS-E2-YEAR                  PIC 9(04).
031400     05  FILLER                      PIC X(01).
031500     05  WS-E2-MONTH                 PIC 9(02).
031600     05  FILLER                      PIC X(01).
031700     05  WS-E2-DAY                   PIC 9(02).
031800     05  FILLER                      PIC X(01).
031900     05  WS-E2-HOUR                  PIC 9(02).
032000     05  FILLER                      PIC X(01).
032100     05  WS-E2-MINUTE                PIC 9(02).
032200     05  FILLER                      PIC X(01).
032300     05  WS-E2-SECOND                PIC 9(02).
032400 01  WS-ELAPSED-WORK-AREA.
032500     05  WS-E-SERIAL-1               PIC S9(8) COMP.
032600     05  WS-E-SERIAL-2               PIC S9(8) COMP.
032700     05  WS-E-ADJ-YEAR               PIC S9(8) COMP.
032800     05  WS-E-ADJ-MONTH              PIC S9(4) COMP.
032900     05  WS-E-CENTURY                PIC S9(8) COMP.
033000     05  FILLER                      PIC X(01).
033100 01  WS-ELAPSED-SECONDS              PIC S9(9) COMP.
033200 01  WS-HOURS-BACK-SECONDS           PIC S9(9) COMP.
033300*===============================================================*
033400 PROCEDURE DIVISION.
033500*---------------------------------------------------------------*
033600 0000-MAIN-ROUTINE.
033700*---------------------------------------------------------------*
033800     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
033900     SORT SORT-MSG-FILE
034000         ON DESCENDING KEY SM-TIMESTAMP
034100         INPUT PROCEDURE IS 2000-LOAD-FILTER-CLASSIFY
034200         OUTPUT PROCEDURE IS 2500-BUILD-WINDOW-TABLE.
034300     PERFORM 3000-GROUP-AND-UPDATE-STATES THRU 3000-EXIT.
034400     PERFORM 4000-BUILD-CANDIDATE-TABLE THRU 4000-EXIT.
034500     PERFORM 4500-SCORE-CANDIDATES THRU 4500-EXIT.
034600     SORT SORT-CAND-FILE
034700         ON DESCENDING KEY SR-CAND-SCORE
034800            ASCENDING KEY SR-CAND-SEQUENCE
034900         INPUT PROCEDURE IS 5000-RELEASE-SCORED-CANDIDATES
035000         OUTPUT PROCEDURE IS 5500-BUILD-DIGEST-ITEMS.
035100     CALL 'DIGGEN' USING DI-CONTROL-AREA, DI-DIGEST-ITEM-TABLE,
035200         DI-PROJECT-CONTROL, DI-PROJECT-TABLE,
035300         RUN-PARAMETER-RECORD.
035400     PERFORM 6000-WRITE-STATE-FILE THRU 6000-EXIT.
035500     GOBACK.
035600*---------------------------------------------------------------*
035700 1000-INITIALIZATION.
035800*---------------------------------------------------------------*
035900     OPEN INPUT RUNPARM-FILE.
036000     PERFORM 1010-READ-RUN-PARAMETER THRU 1010-EXIT.
036100     CLOSE RUNPARM-FILE.
036200     OPEN INPUT PROJECT-FILE.
036300     PERFORM 1020-LOAD-PROJECTS THRU 1020-EXIT.
036400     CLOSE PROJECT-FILE.
036500     OPEN INPUT USER-FILE.
036600     PERFORM 1030-LOAD-USERS THRU 1030-EXIT.
036700     CLOSE USER-FILE.
036800     OPEN INPUT USERSTAT-FILE.
036900     PERFORM 1040-LOAD-STATES THRU 1040-EXIT.
037000     CLOSE USERSTAT-FILE.
037100     COMPUTE WS-HOURS-BACK-SECONDS = RUN-HOURS-BACK * 3600.
037200 1000-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------*
037500 1010-READ-RUN-PARAMETER.
037600*---------------------------------------------------------------*
037700     MOVE SPACES TO RF-RECORD.
037800     READ RUNPARM-FILE INTO RF-RECORD
037900         AT END MOVE SPACES TO RF-RECORD.
038000     MOVE RF-USER-ID     TO RUN-USER-ID.
038100     MOVE RF-NOW-TS      TO RUN-NOW-TS.
038200     MOVE RF-HOURS-BACK  TO RUN-HOURS-BACK.
038300 1010-EXIT.
038400     EXIT.
038500*---------------------------------------------------------------*
038600 1020-LOAD-PROJECTS.
038700*---------------------------------------------------------------*
038800     MOVE 0 TO DI-PROJECT-COUNT.
038900     MOVE 'N' TO WS-PRJ-EOF-SWITCH.
039000     PERFORM 1021-READ-ONE-PROJECT.
039100     PERFORM 1022-STORE-ONE-PROJECT
039200         UNTIL WS-PRJ-EOF.
039300 1020-EXIT.
039400     EXIT.
039500*---------------------------------------------------------------*
039600 1021-READ-ONE-PROJECT.
039700*---------------------------------------------------------------*
039800     READ PROJECT-FILE INTO PF-RECORD
039900         AT END MOVE 'Y' TO WS-PRJ-EOF-SWITCH.
040000*---------------------------------------------------------------*
040100 1022-STORE-ONE-PROJECT.
040200*---------------------------------------------------------------*
040300     ADD 1 TO DI-PROJECT-COUNT.
040400     MOVE DI-PROJECT-COUNT TO DI-PROJECT-INDEX.
040500     MOVE PF-ID              TO PRJ-ID (DI-PROJECT-INDEX).
040600     MOVE PF-NAME            TO PRJ-NAME (DI-PROJECT-INDEX).
040700     MOVE PF-CHANNELS        TO PRJ-CHANNELS (DI-PROJECT-INDEX).
040800     MOVE PF-KEYWORDS        TO PRJ-KEYWORDS (DI-PROJECT-INDEX).
040900     PERFORM 1021-READ-ONE-PROJECT.
041000*---------------------------------------------------------------*
041100 1030-LOAD-USERS.
041200*---------------------------------------------------------------*
041300     MOVE 0 TO DI-USER-COUNT.
041400     MOVE 'N' TO WS-USR-EOF-SWITCH.
041500     PERFORM 1031-READ-ONE-USER.
041600     PERFORM 1032-STORE-ONE-USER
041700         UNTIL WS-USR-EOF.
041800 1030-EXIT.
041900     EXIT.
042000*---------------------------------------------------------------*
042100 1031-READ-ONE-USER.
042200*---------------------------------------------------------------*
042300     READ USER-FILE INTO UF-RECORD
042400         AT END MOVE 'Y' TO WS-USR-EOF-SWITCH.
042500*---------------------------------------------------------------*
042600 1032-STORE-ONE-USER.
042700*---------------------------------------------------------------*
042800     ADD 1 TO DI-USER-COUNT.
042900     MOVE DI-USER-COUNT TO DI-USER-INDEX.
043000     MOVE UF-ID              TO USR-ID (DI-USER-INDEX).
043100     MOVE UF-NAME            TO USR-NAME (DI-USER-INDEX).
043200     MOVE UF-ROLE            TO USR-ROLE (DI-USER-INDEX).
043300     PERFORM 1031-READ-ONE-USER.
043400*---------------------------------------------------------------*
043500 1040-LOAD-STATES.
043600*---------------------------------------------------------------*
043700     MOVE 0 TO WS-ALL-STATES-COUNT.
043800     MOVE 'N' TO WS-STAT-EOF-SWITCH.
043900     PERFORM 1041-READ-ONE-STATE.
044000     PERFORM 1042-STORE-ONE-STATE
044100         UNTIL WS-STAT-EOF.
044200 1040-EXIT.
044300     EXIT.
044400*---------------------------------------------------------------*
044500 1041-READ-ONE-STATE.
044600*---------------------------------------------------------------*
044700     READ USERSTAT-FILE INTO SF-RECORD
044800         AT END MOVE 'Y' TO WS-STAT-EOF-SWITCH.
044900*---------------------------------------------------------------*
045000 1042-STORE-ONE-STATE.
045100*---------------------------------------------------------------*
045200     ADD 1 TO WS-ALL-STATES-COUNT.
045300     MOVE WS-ALL-STATES-COUNT TO WS-ALL-STATES-INDEX.
045400     MOVE SF-USER-ID    TO AS-USER-ID (WS-ALL-STATES-INDEX).
045500     MOVE SF-PROJECT-ID TO AS-PROJECT-ID (WS-ALL-STATES-INDEX).
045600     MOVE SF-PHASE      TO AS-PHASE (WS-ALL-STATES-INDEX).
045700     MOVE SF-LAST-CONTRIB
045800         TO AS-LAST-CONTRIB (WS-ALL-STATES-INDEX).
045900     MOVE SF-MSGS-PAST-WEEK
046000         TO AS-MSGS-PAST-WEEK (WS-ALL-STATES-INDEX).
046100     MOVE SPACES TO AS-FILLER (WS-ALL-STATES-INDEX).
046200     PERFORM 1041-READ-ONE-STATE.
046300*---------------------------------------------------------------*
046400*  INPUT PROCEDURE FOR THE MESSAGE-WINDOW SORT.  READS EVERY
046500*  MESSAGE, KEEPS ONLY THOSE INSIDE THE HOURS-BACK WINDOW,
046600*  CLASSIFIES EACH SURVIVOR TO A PROJECT VIA DIGEXTR, AND
046700*  RELEASES IT.  THE HELPER PARAGRAPHS LIVE IN THE 2000-DUMMY
046800*  POOL BELOW SO THIS SECTION'S SCOPE IS EXACTLY THIS LOOP.
046900*---------------------------------------------------------------*
047000 2000-LOAD-FILTER-CLASSIFY SECTION.
047100*---------------------------------------------------------------*
047200     OPEN INPUT MESSAGE-FILE.
047300     MOVE 'N' TO WS-MSG-EOF-SWITCH.
047400     PERFORM 2010-READ-ONE-MESSAGE.
047500     PERFORM 2020-FILTER-AND-RELEASE-ONE
047600         UNTIL WS-MSG-EOF.
047700     CLOSE MESSAGE-FILE.
047800 2000-DUMMY     SECTION.
047900*---------------------------------------------------------------*
048000 2010-READ-ONE-MESSAGE.
048100*---------------------------------------------------------------*
048200     READ MESSAGE-FILE INTO MF-RECORD
048300         AT END MOVE 'Y' TO WS-MSG-EOF-SWITCH.
048400*---------------------------------------------------------------*
048500 2020-FILTER-AND-RELEASE-ONE.
048600*---------------------------------------------------------------*
048700     MOVE MF-TIMESTAMP TO WS-ELAPSED-TS1-TEXT.
048800     MOVE RUN-NOW-TS   TO WS-ELAPSED-TS2-TEXT.
048900     PERFORM 9700-COMPUTE-ELAPSED-SECONDS THRU 9700-EXIT.
049000     IF WS-ELAPSED-SECONDS <= WS-HOURS-BACK-SECONDS
049100         PERFORM 2030-CLASSIFY-AND-RELEASE
049200     END-IF.
049300     PERFORM 2010-READ-ONE-MESSAGE.
049400*---------------------------------------------------------------*
049500 2030-CLASSIFY-AND-RELEASE.
049600*---------------------------------------------------------------*
049700     CALL 'DIGEXTR' USING MF-RECORD, DI-PROJECT-CONTROL,
049800         DI-PROJECT-TABLE, SM-PROJECT-ID.
049900     IF SM-PROJECT-ID = SPACES
050000         MOVE 'UNKNOWN' TO SM-PROJECT-ID
050100     END-IF.
050200     MOVE MF-TIMESTAMP       TO SM-TIMESTAMP.
050300     MOVE MF-ID              TO SM-MESSAGE-ID.
050400     MOVE MF-SENDER          TO SM-SENDER.
050500     MOVE MF-CHANNEL         TO SM-CHANNEL.
050600     MOVE MF-IS-URGENT       TO SM-IS-URGENT.
050700     MOVE MF-IS-BLOCKER      TO SM-IS-BLOCKER.
050800     MOVE MF-MENTIONS        TO SM-MENTIONS.
050900     MOVE MF-TEXT            TO SM-TEXT.
051000     RELEASE SORT-MSG-RECORD.
051100*---------------------------------------------------------------*
051200*  OUTPUT PROCEDURE FOR THE MESSAGE-WINDOW SORT.  DRAINS THE
051300*  SORTED RECORDS (TIMESTAMP DESCENDING) STRAIGHT INTO
051400*  WS-WINDOW-TABLE.
051500*---------------------------------------------------------------*
051600 2500-BUILD-WINDOW-TABLE SECTION.
051700*---------------------------------------------------------------*
051800     MOVE 0 TO WS-WINDOW-COUNT.
051900     MOVE 'N' TO WS-MSG-SORT-EOF-SWITCH.
052000     PERFORM 2510-RETURN-ONE-SORTED-MSG.
052100     PERFORM 2520-ADD-ONE-WINDOW-ENTRY
052200         UNTIL WS-MSG-SORT-EOF.
052300 2500-DUMMY     SECTION.
052400*---------------------------------------------------------------*
052500 2510-RETURN-ONE-SORTED-MSG.
052600*---------------------------------------------------------------*
052700     RETURN SORT-MSG-FILE
052800         AT END MOVE 'Y' TO WS-MSG-SORT-EOF-SWITCH.
052900*---------------------------------------------------------------*
053000 2520-ADD-ONE-WINDOW-ENTRY.
053100*---------------------------------------------------------------*
053200     ADD 1 TO WS-WINDOW-COUNT.
053300     MOVE WS-WINDOW-COUNT TO WS-WINDOW-INDEX.
053400     MOVE SM-MESSAGE-ID  TO WM-MESSAGE-ID (WS-WINDOW-INDEX).
053500     MOVE SM-PROJECT-ID  TO WM-PROJECT-ID (WS-WINDOW-INDEX).
053600     MOVE SM-SENDER      TO WM-SENDER (WS-WINDOW-INDEX).
053700     MOVE SM-CHANNEL     TO WM-CHANNEL (WS-WINDOW-INDEX).
053800     MOVE SM-TIMESTAMP   TO WM-TIMESTAMP (WS-WINDOW-INDEX).
053900     MOVE SM-IS-URGENT   TO WM-IS-URGENT (WS-WINDOW-INDEX).
054000     MOVE SM-IS-BLOCKER  TO WM-IS-BLOCKER (WS-WINDOW-INDEX).
054100     MOVE SM-MENTIONS    TO WM-MENTIONS (WS-WINDOW-INDEX).
054200     MOVE SM-TEXT        TO WM-TEXT (WS-WINDOW-INDEX).
054300     PERFORM 2510-RETURN-ONE-SORTED-MSG.
054400*---------------------------------------------------------------*
054500*  FOR EACH KNOWN PROJECT (PLUS THE PERSONAL PSEUDO-PROJECT),
054600*  COLLECT ITS WINDOW MESSAGES INTO DI-MSG-GROUP-TABLE AND, IF
054700*  ANY WERE FOUND, RUN DIGSTMR TO UPDATE OR CREATE THE STATE
054800*  ROW FOR (RUN-USER-ID, PROJECT).
054900*---------------------------------------------------------------*
055000 3000-GROUP-AND-UPDATE-STATES.
055100*---------------------------------------------------------------*
055200     MOVE 1 TO DI-PROJECT-INDEX.
055300     PERFORM 3010-PROCESS-ONE-PROJECT
055400         UNTIL DI-PROJECT-INDEX > DI-PROJECT-COUNT.
055500     MOVE 'PERSONAL'   TO WS-CURRENT-PROJECT-ID.
055600     PERFORM 3100-COLLECT-AND-UPDATE-GROUP THRU 3100-EXIT.
055700 3000-EXIT.
055800     EXIT.
055900*---------------------------------------------------------------*
056000 3010-PROCESS-ONE-PROJECT.
056100*---------------------------------------------------------------*
056200     MOVE PRJ-ID (DI-PROJECT-INDEX) TO WS-CURRENT-PROJECT-ID.
056300     PERFORM 3100-COLLECT-AND-UPDATE-GROUP THRU 3100-EXIT.
056400     ADD 1 TO DI-PROJECT-INDEX.
056500*---------------------------------------------------------------*
056600 3100-COLLECT-AND-UPDATE-GROUP.
056700*---------------------------------------------------------------*
056800     PERFORM 3110-BUILD-MSG-GROUP THRU 3110-EXIT.
056900     IF DI-MSG-GROUP-COUNT > 0
057000         PERFORM 3200-LOOKUP-EXISTING-STATE THRU 3200-EXIT
057100         CALL 'DIGSTMR' USING DI-CONTROL-AREA, DI-MSG-GROUP-TABLE,
057200             USER-STATE-RECORD, RUN-PARAMETER-RECORD
057300         PERFORM 3300-SAVE-STATE-RESULT THRU 3300-EXIT
057400     END-IF.
057500 3100-EXIT.
057600     EXIT.
057700*---------------------------------------------------------------*
057800 3110-BUILD-MSG-GROUP.
057900*---------------------------------------------------------------*
058000     MOVE 0 TO DI-MSG-GROUP-COUNT.
058100     MOVE 1 TO WS-WINDOW-INDEX.
058200     PERFORM 3120-CHECK-ONE-WINDOW-MSG
058300         UNTIL WS-WINDOW-INDEX > WS-WINDOW-COUNT.
058400 3110-EXIT.
058500     EXIT.
058600*---------------------------------------------------------------*
058700 3120-CHECK-ONE-WINDOW-MSG.
058800*---------------------------------------------------------------*
058900     IF WM-PROJECT-ID (WS-WINDOW-INDEX) = WS-CURRENT-PROJECT-ID
059000         ADD 1 TO DI-MSG-GROUP-COUNT
059100         MOVE DI-MSG-GROUP-COUNT TO DI-MSG-GROUP-INDEX
059200         MOVE WM-MESSAGE-ID (WS-WINDOW-INDEX)
059300             TO MSG-ID (DI-MSG-GROUP-INDEX)
059400         MOVE WM-SENDER (WS-WINDOW-INDEX)
059500             TO MSG-SENDER (DI-MSG-GROUP-INDEX)
059600         MOVE WM-TIMESTAMP (WS-WINDOW-INDEX)
059700             TO MSG-TIMESTAMP (DI-MSG-GROUP-INDEX)
059800         MOVE WM-IS-URGENT (WS-WINDOW-INDEX)
059900             TO MSG-IS-URGENT (DI-MSG-GROUP-INDEX)
060000         MOVE WM-IS-BLOCKER (WS-WINDOW-INDEX)
060100             TO MSG-IS-BLOCKER (DI-MSG-GROUP-INDEX)
060200         MOVE WM-MENTIONS (WS-WINDOW-INDEX)
060300             TO MSG-MENTIONS (DI-MSG-GROUP-INDEX)
060400     END-IF.
060500     ADD 1 TO WS-WINDOW-INDEX.
060600*---------------------------------------------------------------*
060700 3200-LOOKUP-EXISTING-STATE.
060800*---------------------------------------------------------------*
060900     SET DI-STATE-DOES-NOT-EXIST TO TRUE.
061000     MOVE SPACES TO USER-STATE-RECORD.
061100     MOVE RUN-USER-ID TO ST-USER-ID.
061200     MOVE WS-CURRENT-PROJECT-ID TO ST-PROJECT-ID.
061300     MOVE 1 TO WS-ALL-STATES-INDEX.
061400     PERFORM 3210-CHECK-ONE-STATE
061500         UNTIL WS-ALL-STATES-INDEX > WS-ALL-STATES-COUNT
061600         OR DI-STATE-EXISTS.
061700 3200-EXIT.
061800     EXIT.
061900*---------------------------------------------------------------*
062000 3210-CHECK-ONE-STATE.
062100*---------------------------------------------------------------*
062200     IF AS-USER-ID (WS-ALL-STATES-INDEX) = RUN-USER-ID
062300       AND AS-PROJECT-ID (WS-ALL-STATES-INDEX)
062400           = WS-CURRENT-PROJECT-ID
062500         MOVE AS-USER-ID (WS-ALL-STATES-INDEX)    TO ST-USER-ID
062600         MOVE AS-PROJECT-ID (WS-ALL-STATES-INDEX) TO ST-PROJECT-ID
062700         MOVE AS-PHASE (WS-ALL-STATES-INDEX)      TO ST-PHASE
062800         MOVE AS-LAST-CONTRIB (WS-ALL-STATES-INDEX)
062900             TO ST-LAST-CONTRIB
063000         MOVE AS-MSGS-PAST-WEEK (WS-ALL-STATES-INDEX)
063100             TO ST-MSGS-PAST-WEEK
063200         SET DI-STATE-EXISTS TO TRUE
063300     ELSE
063400         ADD 1 TO WS-ALL-STATES-INDEX.
063500*---------------------------------------------------------------*
063600 3300-SAVE-STATE-RESULT.
063700*---------------------------------------------------------------*
063800     IF DI-RC-NEW-STATE
063900         ADD 1 TO WS-ALL-STATES-COUNT
064000         MOVE WS-ALL-STATES-COUNT TO WS-ALL-STATES-INDEX
064100         MOVE RUN-USER-ID   TO AS-USER-ID (WS-ALL-STATES-INDEX)
064200         MOVE ST-PROJECT-ID
064300             TO AS-PROJECT-ID (WS-ALL-STATES-INDEX)
064400         MOVE ST-PHASE      TO AS-PHASE (WS-ALL-STATES-INDEX)
064500         MOVE ST-LAST-CONTRIB
064600             TO AS-LAST-CONTRIB (WS-ALL-STATES-INDEX)
064700         MOVE ST-MSGS-PAST-WEEK
064800             TO AS-MSGS-PAST-WEEK (WS-ALL-STATES-INDEX)
064900         MOVE SPACES TO AS-FILLER (WS-ALL-STATES-INDEX)
065000     ELSE
065100         MOVE ST-PHASE TO AS-PHASE (WS-ALL-STATES-INDEX)
065200         MOVE ST-LAST-CONTRIB
065300             TO AS-LAST-CONTRIB (WS-ALL-STATES-INDEX)
065400         MOVE ST-MSGS-PAST-WEEK
065500             TO AS-MSGS-PAST-WEEK (WS-ALL-STATES-INDEX)
065600     END-IF.
065700 3300-EXIT.
065800     EXIT.
065900*---------------------------------------------------------------*
066000*  BUILD DI-CANDIDATE-TABLE -- ONE ENTRY PER WINDOW MESSAGE,
066100*  WITH THE STATE FIELDS DIGRANK NEEDS ALREADY LOOKED UP.
066200*---------------------------------------------------------------*
066300 4000-BUILD-CANDIDATE-TABLE.
066400*---------------------------------------------------------------*
066500     MOVE WS-WINDOW-COUNT TO DI-CANDIDATE-COUNT.
066600     MOVE 0 TO WS-CANDIDATE-BUILD-COUNT.                         DG-0093
066700     MOVE 1 TO WS-WINDOW-INDEX.
066800     PERFORM 4010-BUILD-ONE-CANDIDATE
066900         UNTIL WS-WINDOW-INDEX > WS-WINDOW-COUNT.
067000     IF WS-CANDIDATE-BUILD-COUNT NOT = DI-CANDIDATE-COUNT         DG-0093
067100         DISPLAY 'DIGDRIV -- CANDIDATE BUILD COUNT MISMATCH, '    DG-0093
067200             'EXPECTED ' DI-CANDIDATE-COUNT                       DG-0093
067300             ' GOT ' WS-CANDIDATE-BUILD-COUNT.                    DG-0093
067400 4000-EXIT.
067500     EXIT.
067600*---------------------------------------------------------------*
067700 4010-BUILD-ONE-CANDIDATE.
067800*---------------------------------------------------------------*
067900     MOVE WS-WINDOW-INDEX TO DI-CANDIDATE-INDEX.
068000     MOVE WM-MESSAGE-ID (WS-WINDOW-INDEX)
068100         TO CN-MESSAGE-ID (DI-CANDIDATE-INDEX).
068200     MOVE WM-PROJECT-ID (WS-WINDOW-INDEX)
068300         TO CN-PROJECT-ID (DI-CANDIDATE-INDEX).
068400     MOVE WM-TEXT (WS-WINDOW-INDEX)
068500         TO CN-TEXT (DI-CANDIDATE-INDEX).
068600     MOVE 0 TO CN-SCORE (DI-CANDIDATE-INDEX).
068700     MOVE WM-SENDER (WS-WINDOW-INDEX)
068800         TO CN-SENDER (DI-CANDIDATE-INDEX).
068900     MOVE WM-CHANNEL (WS-WINDOW-INDEX)
069000         TO CN-CHANNEL (DI-CANDIDATE-INDEX).
069100     MOVE WM-TIMESTAMP (WS-WINDOW-INDEX)
069200         TO CN-TIMESTAMP (DI-CANDIDATE-INDEX).
069300     MOVE WM-IS-URGENT (WS-WINDOW-INDEX)
069400         TO CN-IS-URGENT (DI-CANDIDATE-INDEX).
069500     MOVE WM-IS-BLOCKER (WS-WINDOW-INDEX)
069600         TO CN-IS-BLOCKER (DI-CANDIDATE-INDEX).
069700     MOVE WM-MENTIONS (WS-WINDOW-INDEX)
069800         TO CN-MENTIONS (DI-CANDIDATE-INDEX).
069900     PERFORM 4020-LOOKUP-STATE-FOR-CANDIDATE THRU 4020-EXIT.
070000     ADD 1 TO WS-CANDIDATE-BUILD-COUNT.                          DG-0093
070100     ADD 1 TO WS-WINDOW-INDEX.
070200*---------------------------------------------------------------*
070300 4020-LOOKUP-STATE-FOR-CANDIDATE.
070400*---------------------------------------------------------------*
070500     SET DI-STATE-DOES-NOT-EXIST TO TRUE.
070600     MOVE 'N' TO CN-HAS-STATE (DI-CANDIDATE-INDEX).
070700     MOVE SPACES TO CN-PHASE (DI-CANDIDATE-INDEX).
070800     MOVE 0 TO CN-MSGS-PAST-WEEK (DI-CANDIDATE-INDEX).
070900     MOVE 1 TO WS-ALL-STATES-INDEX.
071000     PERFORM 4030-CHECK-ONE-STATE-FOR-CANDIDATE
071100         UNTIL WS-ALL-STATES-INDEX > WS-ALL-STATES-COUNT
071200         OR DI-STATE-EXISTS.
071300 4020-EXIT.
071400     EXIT.
071500*---------------------------------------------------------------*
071600 4030-CHECK-ONE-STATE-FOR-CANDIDATE.
071700*---------------------------------------------------------------*
071800     IF AS-USER-ID (WS-ALL-STATES-INDEX) = RUN-USER-ID
071900       AND AS-PROJECT-ID (WS-ALL-STATES-INDEX)
072000           = CN-PROJECT-ID (DI-CANDIDATE-INDEX)
072100         MOVE 'Y' TO CN-HAS-STATE (DI-CANDIDATE-INDEX)
072200         MOVE AS-PHASE (WS-ALL-STATES-INDEX)
072300             TO CN-PHASE (DI-CANDIDATE-INDEX)
072400         MOVE AS-MSGS-PAST-WEEK (WS-ALL-STATES-INDEX)
072500             TO CN-MSGS-PAST-WEEK (DI-CANDIDATE-INDEX)
072600         SET DI-STATE-EXISTS TO TRUE
072700     ELSE
072800         ADD 1 TO WS-ALL-STATES-INDEX.
072900*---------------------------------------------------------------*
073000 4500-SCORE-CANDIDATES.
073100*---------------------------------------------------------------*
073200     MOVE 1 TO DI-CANDIDATE-INDEX.
073300     PERFORM 4510-SCORE-ONE-CANDIDATE
073400         UNTIL DI-CANDIDATE-INDEX > DI-CANDIDATE-COUNT.
073500 4500-EXIT.
073600     EXIT.
073700*---------------------------------------------------------------*
073800 4510-SCORE-ONE-CANDIDATE.
073900*---------------------------------------------------------------*
074000     CALL 'DIGRANK' USING DI-CANDIDATE-CONTROL,
074100         DI-CANDIDATE-TABLE, RUN-PARAMETER-RECORD,
074200         DI-USER-CONTROL, DI-USER-TABLE.
074300     ADD 1 TO DI-CANDIDATE-INDEX.
074400*---------------------------------------------------------------*
074500*  INPUT PROCEDURE FOR THE CANDIDATE SORT.  ONLY CANDIDATES WITH
074600*  A POSITIVE SCORE ARE RELEASED -- SCORE-ZERO-OR-BELOW NEVER
074700*  MAKES THE DIGEST.
074800*---------------------------------------------------------------*
074900 5000-RELEASE-SCORED-CANDIDATES SECTION.
075000*---------------------------------------------------------------*
075100     MOVE 1 TO DI-CANDIDATE-INDEX.
075200     PERFORM 5010-RELEASE-ONE-CANDIDATE
075300         UNTIL DI-CANDIDATE-INDEX > DI-CANDIDATE-COUNT.
075400 5000-DUMMY     SECTION.
075500*---------------------------------------------------------------*
075600 5010-RELEASE-ONE-CANDIDATE.
075700*---------------------------------------------------------------*
075800     IF CN-SCORE (DI-CANDIDATE-INDEX) > 0
075900         MOVE DI-CANDIDATE-INDEX  TO SR-CAND-SEQUENCE
076000         MOVE CN-SCORE (DI-CANDIDATE-INDEX)  TO SR-CAND-SCORE
076100         MOVE CN-MESSAGE-ID (DI-CANDIDATE-INDEX)
076200             TO SR-CAND-MESSAGE-ID
076300         MOVE CN-PROJECT-ID (DI-CANDIDATE-INDEX)
076400             TO SR-CAND-PROJECT-ID
076500         MOVE CN-TEXT (DI-CANDIDATE-INDEX)   TO SR-CAND-TEXT
076600         MOVE CN-SENDER (DI-CANDIDATE-INDEX) TO SR-CAND-SENDER
076700         MOVE CN-CHANNEL (DI-CANDIDATE-INDEX) TO SR-CAND-CHANNEL
076800         MOVE CN-TIMESTAMP (DI-CANDIDATE-INDEX)
076900             TO SR-CAND-TIMESTAMP
077000         MOVE CN-IS-URGENT (DI-CANDIDATE-INDEX)
077100             TO SR-CAND-IS-URGENT
077200         MOVE CN-IS-BLOCKER (DI-CANDIDATE-INDEX)
077300             TO SR-CAND-IS-BLOCKER
077400         MOVE CN-HAS-STATE (DI-CANDIDATE-INDEX)
077500             TO SR-CAND-HAS-STATE
077600         MOVE CN-PHASE (DI-CANDIDATE-INDEX)  TO SR-CAND-PHASE
077700         RELEASE SORT-CAND-RECORD
077800     END-IF.
077900     ADD 1 TO DI-CANDIDATE-INDEX.
078000*---------------------------------------------------------------*
078100*  OUTPUT PROCEDURE FOR THE CANDIDATE SORT.  DRAINS SCORE-
078200*  DESCENDING/SEQUENCE-ASCENDING RECORDS INTO DI-DIGEST-ITEM-
078300*  TABLE, STOPPING AT 20 ITEMS OR END OF FILE, WHICHEVER COMES
078400*  FIRST.
078500*---------------------------------------------------------------*
078600 5500-BUILD-DIGEST-ITEMS SECTION.
078700*---------------------------------------------------------------*
078800     MOVE 0 TO DI-ITEM-COUNT.
078900     MOVE 'N' TO WS-CAND-SORT-EOF-SWITCH.
079000     PERFORM 5510-RETURN-ONE-CANDIDATE.
079100     PERFORM 5520-ADD-ONE-DIGEST-ITEM
079200         UNTIL WS-CAND-SORT-EOF
079300         OR DI-ITEM-COUNT NOT < 20.
079400 5500-DUMMY     SECTION.
079500*---------------------------------------------------------------*
079600 5510-RETURN-ONE-CANDIDATE.
079700*---------------------------------------------------------------*
079800     RETURN SORT-CAND-FILE
079900         AT END MOVE 'Y' TO WS-CAND-SORT-EOF-SWITCH.
080000*---------------------------------------------------------------*
080100 5520-ADD-ONE-DIGEST-ITEM.
080200*---------------------------------------------------------------*
080300     ADD 1 TO DI-ITEM-COUNT.
080400     MOVE DI-ITEM-COUNT TO DI-ITEM-INDEX.
080500     MOVE SR-CAND-MESSAGE-ID TO DI-MESSAGE-ID (DI-ITEM-INDEX).
080600     MOVE SR-CAND-PROJECT-ID TO DI-PROJECT-ID (DI-ITEM-INDEX).
080700     PERFORM 5530-BUILD-SUMMARY THRU 5530-EXIT.
080800     MOVE SR-CAND-SCORE      TO DI-SCORE (DI-ITEM-INDEX).
080900     MOVE SR-CAND-SENDER     TO DI-SENDER (DI-ITEM-INDEX).
081000     MOVE SR-CAND-CHANNEL    TO DI-CHANNEL (DI-ITEM-INDEX).
081100     MOVE SR-CAND-TIMESTAMP  TO DI-TIMESTAMP (DI-ITEM-INDEX).
081200     MOVE SR-CAND-IS-URGENT  TO DI-IS-URGENT (DI-ITEM-INDEX).
081300     MOVE SR-CAND-IS-BLOCKER TO DI-IS-BLOCKER (DI-ITEM-INDEX).
081400     MOVE SR-CAND-HAS-STATE  TO DI-HAS-STATE (DI-ITEM-INDEX).
081500     MOVE SR-CAND-PHASE      TO DI-PHASE (DI-ITEM-INDEX).
081600     PERFORM 5510-RETURN-ONE-CANDIDATE.
081700*---------------------------------------------------------------*
081800*  COLLAPSE RUNS OF WHITESPACE (SPACE, TAB, CR, LF) IN THE
081900*  MESSAGE TEXT DOWN TO A SINGLE SPACE, TRIM THE LEAD/TRAIL, AND
082000*  TRUNCATE TO 150 CHARACTERS WITH A TRAILING "..." WHEN THE
082100*  COLLAPSED TEXT DOES NOT FIT.
082200*---------------------------------------------------------------*
082300 5530-BUILD-SUMMARY.
082400*---------------------------------------------------------------*
082500     MOVE SR-CAND-TEXT TO WS-COLLAPSE-TEXT.
082600     MOVE SPACES TO WS-COLLAPSED-OUTPUT.
082700     MOVE 0 TO WS-OUT-POSITION.
082800     SET WS-LAST-WAS-SPACE TO TRUE.
082900     MOVE 1 TO WS-SCAN-POSITION.
083000     PERFORM 5540-COLLAPSE-ONE-CHAR                                DG-0088
083100         UNTIL WS-SCAN-POSITION > 287.                             DG-0088
083200     IF WS-OUT-POSITION > 0
083300       AND WS-COLLAPSED-OUTPUT-CHAR (WS-OUT-POSITION) = SPACE
083400         SUBTRACT 1 FROM WS-OUT-POSITION
083500     END-IF.
083600     MOVE SPACES TO DI-SUMMARY (DI-ITEM-INDEX).
083700     IF WS-OUT-POSITION > 150
083800         MOVE WS-COLLAPSED-OUTPUT (1:147)
083900             TO DI-SUMMARY (DI-ITEM-INDEX)
084000         MOVE '...' TO DI-SUMMARY (DI-ITEM-INDEX) (148:3)
084100     ELSE
084200         IF WS-OUT-POSITION > 0
084300             MOVE WS-COLLAPSED-OUTPUT (1 : WS-OUT-POSITION)
084400                 TO DI-SUMMARY (DI-ITEM-INDEX)
084500         END-IF
084600     END-IF.
084700 5530-EXIT.
084800     EXIT.
084900*---------------------------------------------------------------*
085000 5540-COLLAPSE-ONE-CHAR.
085100*---------------------------------------------------------------*
085200     IF WS-COLLAPSE-CHAR (WS-SCAN-POSITION) = SPACE                DG-0088
085300       OR WS-COLLAPSE-CHAR (WS-SCAN-POSITION) = X'0A'              DG-0088
085400       OR WS-COLLAPSE-CHAR (WS-SCAN-POSITION) = X'0D'              DG-0088
085500       OR WS-COLLAPSE-CHAR (WS-SCAN-POSITION) = X'09'              DG-0088
085600         IF WS-LAST-WAS-NOT-SPACE
085700             ADD 1 TO WS-OUT-POSITION
085800             MOVE SPACE
085900                 TO WS-COLLAPSED-OUTPUT-CHAR (WS-OUT-POSITION)
086000             SET WS-LAST-WAS-SPACE TO TRUE
086100         END-IF
086200     ELSE
086300         ADD 1 TO WS-OUT-POSITION
086400         MOVE WS-COLLAPSE-CHAR (WS-SCAN-POSITION)
086500             TO WS-COLLAPSED-OUTPUT-CHAR (WS-OUT-POSITION)
086600         SET WS-LAST-WAS-NOT-SPACE TO TRUE
086700     END-IF.
086800     ADD 1 TO WS-SCAN-POSITION.
086900*---------------------------------------------------------------*
087000*  WRITE THE MERGED USERSTAT-OUT FILE -- EVERY ROW IN
087100*  WS-ALL-STATES-TABLE, IN THE ORDER LOADED (ORIGINAL USERSTAT
087200*  ROWS FIRST, THIS RUN'S NEWLY CREATED ROWS APPENDED AFTER),
087300*  WITH THIS RUN'S UPDATED ROWS CARRYING THEIR NEW PHASE/LAST-
087400*  CONTRIB/MSGS-PAST-WEEK VALUES IN PLACE.
087500*---------------------------------------------------------------*
087600 6000-WRITE-STATE-FILE.
087700*---------------------------------------------------------------*
087800     OPEN OUTPUT USERSTAT-OUT-FILE.
087900     MOVE 1 TO WS-ALL-STATES-INDEX.
088000     PERFORM 6010-WRITE-ONE-STATE-RECORD
088100         UNTIL WS-ALL-STATES-INDEX > WS-ALL-STATES-COUNT.
088200     CLOSE USERSTAT-OUT-FILE.
088300 6000-EXIT.
088400     EXIT.
088500*---------------------------------------------------------------*
088600 6010-WRITE-ONE-STATE-RECORD.
088700*---------------------------------------------------------------*
088800     MOVE WS-ALL-STATES-ENTRY (WS-ALL-STATES-INDEX) TO SOF-RECORD.
088900     WRITE SOF-RECORD.
089000     ADD 1 TO WS-ALL-STATES-INDEX.
089100*---------------------------------------------------------------*
089200*  SERIAL-DAY ELAPSED-SECONDS ROUTINE -- WS-ELAPSED-TS1 IS THE
089300*  EARLIER TIMESTAMP, WS-ELAPSED-TS2 THE LATER ONE.  RESULT IS
089400*  TS2 MINUS TS1 IN SECONDS, POSITIVE WHEN TS1 IS IN THE PAST.
089500*---------------------------------------------------------------*
089600 9700-COMPUTE-ELAPSED-SECONDS.
089700*---------------------------------------------------------------*
089800     IF WS-E1-MONTH <= 2
089900         COMPUTE WS-E-ADJ-YEAR = WS-E1-YEAR - 1
090000         COMPUTE WS-E-ADJ-MONTH = WS-E1-MONTH + 12
090100     ELSE
090200         MOVE WS-E1-YEAR TO WS-E-ADJ-YEAR
090300         MOVE WS-E1-MONTH TO WS-E-ADJ-MONTH
090400     END-IF.
090500     COMPUTE WS-E-CENTURY = WS-E-ADJ-YEAR / 100.
090600     COMPUTE WS-E-SERIAL-1 =
090700           365 * WS-E-ADJ-YEAR
090800         + (WS-E-ADJ-YEAR / 4)
090900         - WS-E-CENTURY
091000         + (WS-E-CENTURY / 4)
091100         + ((153 * (WS-E-ADJ-MONTH - 3) + 2) / 5)
091200         + WS-E1-DAY.
091300     IF WS-E2-MONTH <= 2
091400         COMPUTE WS-E-ADJ-YEAR = WS-E2-YEAR - 1
091500         COMPUTE WS-E-ADJ-MONTH = WS-E2-MONTH + 12
091600     ELSE
091700         MOVE WS-E2-YEAR TO WS-E-ADJ-YEAR
091800         MOVE WS-E2-MONTH TO WS-E-ADJ-MONTH
091900     END-IF.
092000     COMPUTE WS-E-CENTURY = WS-E-ADJ-YEAR / 100.
092100     COMPUTE WS-E-SERIAL-2 =
092200           365 * WS-E-ADJ-YEAR
092300         + (WS-E-ADJ-YEAR / 4)
092400         - WS-E-CENTURY
092500         + (WS-E-CENTURY / 4)
092600         + ((153 * (WS-E-ADJ-MONTH - 3) + 2) / 5)
092700         + WS-E2-DAY.
092800     COMPUTE WS-ELAPSED-SECONDS =
092900           (WS-E-SERIAL-2 - WS-E-SERIAL-1) * 86400
093000         + (WS-E2-HOUR * 3600) + (WS-E2-MINUTE * 60)
093100         + WS-E2-SECOND
093200         - (WS-E1-HOUR * 3600) - (WS-E1-MINUTE * 60)
093300         - WS-E1-SECOND.
093400 9700-EXIT.
093500     EXIT.
