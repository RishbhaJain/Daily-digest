000100*****************************************************************
000200* Program name:    DIGRANK
000300* Original author: T. OKONKWO
000400*
000500* Maintenance Log
000600* Date       Author  Ticket    Maintenance Requirement
000700* ---------- ------- --------- -----------------------------------
000800* 04/19/94   TAO     DG-0011   Created -- relevance scoring for
000900*                              one candidate message, called from
001000*                              DIGDRIV once per window message.
001100* 10/02/95   TAO     DG-0035   Added sender-role boost lookup
001200*                              against the USERS roster table.
001300* 03/14/97   RJH     DG-0063   Added review-phase penalty and
001400*                              blocked-phase suppression rule
001500*                              (PM asked why blocked items still
001600*                              floated to the top).
001700* 11/30/98   RJH     DG-0076   Y2K REVIEW -- recency routine uses
001800*                              elapsed seconds between two 4-digit
001900*                              -year timestamps; no 2-digit year
002000*                              or windowing logic present.  Signed
002100*                              off RJH.
002200* 07/21/00   TAO     DG-0086   Replaced the old iterative halving
002300*                              loop for the fractional half-life
002400*                              term with the 11-point
002500*                              interpolation table below -- cut
002600*                              CPU time on the nightly run
002700*                              without losing accuracy (compiler
002800*                              here has no EXP function).
002900* 09/05/01   TAO     DG-0092   Recast the state/phase gate at the
003000*                              top of the main routine as a short-
003100*                              circuit cascade (PM wanted the no-
003200*                              score exits visually separated from
003300*                              the scoring path) and added a
003400*                              safety trip on the half-life
003500*                              whole-part loop.
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  DIGRANK.
003900 AUTHOR.        T. OKONKWO.
004000 INSTALLATION.  MESSAGING SYSTEMS UNIT.
004100 DATE-WRITTEN.  04/19/94.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3096.
005000 OBJECT-COMPUTER. IBM-3096.
005100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------* DG-0092
005700 77  WS-HALF-LIFE-SAFETY        PIC S9(4) COMP.                  DG-0092
005800*---------------------------------------------------------------*
005900*  0.5 ** (H/8) HAS NO EXP FUNCTION ON THIS COMPILER.  SPLIT THE
006000*  EXPONENT H/8 INTO A WHOLE-HALF-LIFE PART (REPEATED MULTIPLY BY
006100*  0.5) AND A FRACTIONAL PART LOOKED UP IN THIS 11-POINT TABLE OF
006200*  0.5 ** (N/10), N = 0..10, WITH STRAIGHT-LINE INTERPOLATION
006300*  BETWEEN POINTS.  AGREES WITH THE TRUE CURVE TO WITHIN 0.002
006400*  OVER 0 <= H <= 48 -- WELL INSIDE THE TOLERANCE DG-0086 CALLS
006500*  FOR.
006600*---------------------------------------------------------------*
006700 01  WS-HALF-LIFE-TABLE-AREA.
006800     05  FILLER  PIC 9V9(4) VALUE 1.0000.
006900     05  FILLER  PIC 9V9(4) VALUE 0.9330.
007000     05  FILLER  PIC 9V9(4) VALUE 0.8706.
007100     05  FILLER  PIC 9V9(4) VALUE 0.8123.
007200     05  FILLER  PIC 9V9(4) VALUE 0.7579.
007300     05  FILLER  PIC 9V9(4) VALUE 0.7071.
007400     05  FILLER  PIC 9V9(4) VALUE 0.6598.
007500     05  FILLER  PIC 9V9(4) VALUE 0.6156.
007600     05  FILLER  PIC 9V9(4) VALUE 0.5743.
007700     05  FILLER  PIC 9V9(4) VALUE 0.5359.
007800     05  FILLER  PIC 9V9(4) VALUE 0.5000.
007900 01  WS-HALF-LIFE-TABLE  REDEFINES  WS-HALF-LIFE-TABLE-AREA.
008000     05  WS-HALF-LIFE-POINT  PIC 9V9(4) OCCURS 11 TIMES.
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008300     05  WS-MENTION-SCAN-INDEX       PIC S9(4) COMP.
008400     05  WS-USER-SCAN-INDEX          PIC S9(4) COMP.
008500     05  WS-TABLE-INDEX              PIC S9(4) COMP.
008600     05  WS-HALF-LIFE-COUNT          PIC S9(4) COMP.
008700     05  WS-MENTION-SWITCH           PIC X(01).
008800         88  WS-MENTION-MATCHED              VALUE 'Y'.
008900         88  WS-MENTION-NOT-MATCHED          VALUE 'N'.
009000     05  WS-ROLE-SWITCH              PIC X(01).
009100         88  WS-ROLE-MATCHED                 VALUE 'Y'.
009200         88  WS-ROLE-NOT-MATCHED             VALUE 'N'.
009300     05  FILLER                      PIC X(01).
009400 01  WS-HOURS-AGO                    PIC S9(5)V9(4).
009500 01  WS-HALF-LIFE-EXPONENT           PIC S9(5)V9(4).
009600 01  WS-HALF-LIFE-FRACTION           PIC S9(5)V9(4).
009700 01  WS-HALF-LIFE-FRACTION-X10       PIC S9(5)V9(4).
009800 01  WS-INTERP-REMAINDER             PIC S9(5)V9(4).
009900 01  WS-INTERP-LOW                   PIC 9V9(4).
010000 01  WS-INTERP-HIGH                  PIC 9V9(4).
010100 01  WS-RECENCY-FACTOR               PIC S9(3)V9(4).
010200 01  WS-URGENCY-FACTOR               PIC S9(3)V9(4).
010300 01  WS-BLOCKER-FACTOR               PIC S9(3)V9(4).
010400 01  WS-MENTION-FACTOR               PIC S9(3)V9(4).
010500 01  WS-ACTIVITY-FACTOR              PIC S9(3)V9(4).
010600 01  WS-ROLE-FACTOR                  PIC S9(3)V9(4).
010700 01  WS-RUNNING-SCORE                PIC S9(3)V9(4).
010800*---------------------------------------------------------------*
010900*  ELAPSED-TIME WORK AREA -- SAME SERIAL-DAY ROUTINE CARRIED IN
011000*  DIGSTMR AND DIGDRIV.
011100*---------------------------------------------------------------*
011200 01  WS-ELAPSED-TS1.
011300     05  WS-ELAPSED-TS1-TEXT         PIC X(19).
011400 01  WS-ELAPSED-TS1-R  REDEFINES  WS-ELAPSED-TS1.
011500     05  WS-E1-YEAR                  PIC 9(04).
011600     05  FILLER                      PIC X(01).
011700     05  WS-E1-MONTH                 PIC 9(02).
011800     05  FILLER                      PIC X(01).
011900     05  WS-E1-DAY                   PIC 9(02).
012000     05  FILLER                      PIC X(01).
012100     05  WS-E1-HOUR                  PIC 9(02).
012200     05  FILLER                      PIC X(01).
012300     05  WS-E1-MINUTE                PIC 9(02).
012400     05  FILLER                      PIC X(01).
012500     05  WS-E1-SECOND                PIC 9(02).
012600 01  WS-ELAPSED-TS2.
012700     05  WS-ELAPSED-TS2-TEXT         PIC X(19).
012800 01  WS-ELAPSED-TS2-R  REDEFINES  WS-ELAPSED-TS2.
012900     05  WS-E2-YEAR                  PIC 9(04).
013000     05  FILLER                      PIC X(01).
013100     05  WS-E2-MONTH                 PIC 9(02).
013200     05  FILLER                      PIC X(01).
013300     05  WS-E2-DAY                   PIC 9(02).
013400     05  FILLER                      PIC X(01).
013500     05  WS-E2-HOUR                  PIC 9(02).
013600     05  FILLER                      PIC X(01).
013700     05  WS-E2-MINUTE                PIC 9(02).
013800     05  FILLER                      PIC X(01).
013900     05  WS-E2-SECOND                PIC 9(02).
014000 01  WS-ELAPSED-WORK-AREA.
014100     05  WS-E-SERIAL-1               PIC S9(8) COMP.
014200     05  WS-E-SERIAL-2               PIC S9(8) COMP.
014300     05  WS-E-ADJ-YEAR               PIC S9(8) COMP.
014400     05  WS-E-ADJ-MONTH              PIC S9(4) COMP.
014500     05  WS-E-CENTURY                PIC S9(8) COMP.
014600     05  FILLER                      PIC X(01).
014700 01  WS-ELAPSED-SECONDS              PIC S9(9) COMP.
014800*---------------------------------------------------------------*
014900 LINKAGE SECTION.
015000*---------------------------------------------------------------*
015100     COPY DIGITM.
015200     COPY DIGRUN.
015300*===============================================================*
015400 PROCEDURE DIVISION USING DI-CANDIDATE-CONTROL,
015500     DI-CANDIDATE-TABLE, RUN-PARAMETER-RECORD,
015600     DI-USER-CONTROL, DI-USER-TABLE.
015700*---------------------------------------------------------------*
015800 0000-MAIN-ROUTINE.
015900*---------------------------------------------------------------*
016000*  NO-STATE / DONE / BLOCKED CANDIDATES NEVER REACH THE SCORING    DG-0092
016100*  FORMULA -- EACH GATE BELOW ASSIGNS ITS FIXED SCORE AND DROPS    DG-0092
016200*  STRAIGHT TO 0000-EXIT.  ONLY A CANDIDATE THAT CLEARS ALL        DG-0092
016300*  THREE GATES FALLS THROUGH TO THE FULL-SCORE PERFORM.            DG-0092
016400*---------------------------------------------------------------* DG-0092
016500     IF CN-HAS-STATE (DI-CANDIDATE-INDEX) = 'N'                    DG-0092
016600         MOVE 0.3000 TO CN-SCORE (DI-CANDIDATE-INDEX)              DG-0092
016700         GO TO 0000-EXIT.                                          DG-0092
016800     IF CN-PHASE (DI-CANDIDATE-INDEX) = 'DONE    '                 DG-0092
016900         MOVE ZERO TO CN-SCORE (DI-CANDIDATE-INDEX)                DG-0092
017000         GO TO 0000-EXIT.                                          DG-0092
017100     IF CN-PHASE (DI-CANDIDATE-INDEX) = 'BLOCKED '                 DG-0092
017200       AND CN-IS-BLOCKER (DI-CANDIDATE-INDEX) NOT = 'Y'
017300         MOVE 0.1000 TO CN-SCORE (DI-CANDIDATE-INDEX)              DG-0092
017400         GO TO 0000-EXIT.                                          DG-0092
017500     PERFORM 2000-COMPUTE-FULL-SCORE THRU 2000-EXIT.               DG-0092
017600 0000-EXIT.                                                        DG-0092
017700     GOBACK.
017800*---------------------------------------------------------------*
017900 2000-COMPUTE-FULL-SCORE.
018000*---------------------------------------------------------------*
018100     PERFORM 2100-COMPUTE-RECENCY THRU 2100-EXIT.
018200     IF CN-IS-URGENT (DI-CANDIDATE-INDEX) = 'Y'
018300         MOVE 1.5 TO WS-URGENCY-FACTOR
018400     ELSE
018500         MOVE 1.0 TO WS-URGENCY-FACTOR.
018600     IF CN-IS-BLOCKER (DI-CANDIDATE-INDEX) = 'Y'
018700         MOVE 1.3 TO WS-BLOCKER-FACTOR
018800     ELSE
018900         MOVE 1.0 TO WS-BLOCKER-FACTOR.
019000     PERFORM 2200-CHECK-MENTION THRU 2200-EXIT.
019100     IF WS-MENTION-MATCHED
019200         MOVE 1.8 TO WS-MENTION-FACTOR
019300     ELSE
019400         MOVE 1.0 TO WS-MENTION-FACTOR.
019500     COMPUTE WS-ACTIVITY-FACTOR ROUNDED =
019600         1.0 + (0.05 * CN-MSGS-PAST-WEEK (DI-CANDIDATE-INDEX)).
019700     IF WS-ACTIVITY-FACTOR > 1.5
019800         MOVE 1.5 TO WS-ACTIVITY-FACTOR.
019900     PERFORM 2300-LOOKUP-SENDER-ROLE THRU 2300-EXIT.
020000     IF WS-ROLE-MATCHED
020100         MOVE 2.0 TO WS-ROLE-FACTOR
020200     ELSE
020300         MOVE 1.0 TO WS-ROLE-FACTOR.
020400     MOVE WS-RECENCY-FACTOR TO WS-RUNNING-SCORE.
020500     COMPUTE WS-RUNNING-SCORE ROUNDED =
020600         WS-RUNNING-SCORE * WS-URGENCY-FACTOR.
020700     COMPUTE WS-RUNNING-SCORE ROUNDED =
020800         WS-RUNNING-SCORE * WS-BLOCKER-FACTOR.
020900     COMPUTE WS-RUNNING-SCORE ROUNDED =
021000         WS-RUNNING-SCORE * WS-MENTION-FACTOR.
021100     COMPUTE WS-RUNNING-SCORE ROUNDED =
021200         WS-RUNNING-SCORE * WS-ACTIVITY-FACTOR.
021300     COMPUTE WS-RUNNING-SCORE ROUNDED =
021400         WS-RUNNING-SCORE * WS-ROLE-FACTOR.
021500     IF CN-PHASE (DI-CANDIDATE-INDEX) = 'REVIEW  '
021600         COMPUTE WS-RUNNING-SCORE ROUNDED =
021700             WS-RUNNING-SCORE * 0.5.
021800     MOVE WS-RUNNING-SCORE TO CN-SCORE (DI-CANDIDATE-INDEX).
021900 2000-EXIT.
022000     EXIT.
022100*---------------------------------------------------------------*
022200 2100-COMPUTE-RECENCY.
022300*---------------------------------------------------------------*
022400     MOVE CN-TIMESTAMP (DI-CANDIDATE-INDEX)
022500         TO WS-ELAPSED-TS1-TEXT.
022600     MOVE RUN-NOW-TS TO WS-ELAPSED-TS2-TEXT.
022700     PERFORM 9700-COMPUTE-ELAPSED-SECONDS THRU 9700-EXIT.
022800     COMPUTE WS-HOURS-AGO ROUNDED = WS-ELAPSED-SECONDS / 3600.
022900     COMPUTE WS-HALF-LIFE-EXPONENT ROUNDED = WS-HOURS-AGO / 8.
023000     MOVE WS-HALF-LIFE-EXPONENT TO WS-HALF-LIFE-COUNT.
023100     COMPUTE WS-HALF-LIFE-FRACTION =                               DG-0086
023200         WS-HALF-LIFE-EXPONENT - WS-HALF-LIFE-COUNT.               DG-0086
023300     COMPUTE WS-HALF-LIFE-FRACTION-X10 =                           DG-0086
023400         WS-HALF-LIFE-FRACTION * 10.                               DG-0086
023500     MOVE WS-HALF-LIFE-FRACTION-X10 TO WS-TABLE-INDEX.             DG-0086
023600     COMPUTE WS-INTERP-REMAINDER =                                 DG-0086
023700         WS-HALF-LIFE-FRACTION-X10 - WS-TABLE-INDEX.               DG-0086
023800     MOVE WS-HALF-LIFE-POINT (WS-TABLE-INDEX + 1)                  DG-0086
023900         TO WS-INTERP-LOW.                                         DG-0086
024000     MOVE WS-HALF-LIFE-POINT (WS-TABLE-INDEX + 2)                  DG-0086
024100         TO WS-INTERP-HIGH.                                        DG-0086
024200     COMPUTE WS-RECENCY-FACTOR ROUNDED =                           DG-0086
024300         WS-INTERP-LOW +                                           DG-0086
024400         ((WS-INTERP-HIGH - WS-INTERP-LOW) * WS-INTERP-REMAINDER). DG-0086
024500     MOVE 0 TO WS-HALF-LIFE-SAFETY.                                DG-0092
024600     PERFORM 2110-APPLY-ONE-HALF-LIFE
024700         UNTIL WS-HALF-LIFE-COUNT <= 0                             DG-0092
024800         OR WS-HALF-LIFE-SAFETY > 1000.                            DG-0092
024900     IF WS-RECENCY-FACTOR > 1
025000         MOVE 1.0000 TO WS-RECENCY-FACTOR.
025100     IF WS-RECENCY-FACTOR < 0
025200         MOVE 0.0000 TO WS-RECENCY-FACTOR.
025300 2100-EXIT.
025400     EXIT.
025500*---------------------------------------------------------------*
025600 2110-APPLY-ONE-HALF-LIFE.
025700*---------------------------------------------------------------*
025800     COMPUTE WS-RECENCY-FACTOR ROUNDED = WS-RECENCY-FACTOR * 0.5.
025900     ADD 1 TO WS-HALF-LIFE-SAFETY.                                DG-0092
026000     SUBTRACT 1 FROM WS-HALF-LIFE-COUNT.
026100*---------------------------------------------------------------*
026200 2200-CHECK-MENTION.
026300*---------------------------------------------------------------*
026400     SET WS-MENTION-NOT-MATCHED TO TRUE.
026500     MOVE 1 TO WS-MENTION-SCAN-INDEX.
026600     PERFORM 2210-CHECK-ONE-MENTION
026700         UNTIL WS-MENTION-SCAN-INDEX > 5
026800         OR WS-MENTION-MATCHED.
026900 2200-EXIT.
027000     EXIT.
027100*---------------------------------------------------------------*
027200 2210-CHECK-ONE-MENTION.
027300*---------------------------------------------------------------*
027400     IF CN-MENTION-ID (DI-CANDIDATE-INDEX, WS-MENTION-SCAN-INDEX)
027500           = RUN-USER-ID
027600       AND CN-MENTION-ID (DI-CANDIDATE-INDEX,
027700           WS-MENTION-SCAN-INDEX) NOT = SPACES
027800         SET WS-MENTION-MATCHED TO TRUE
027900     ELSE
028000         ADD 1 TO WS-MENTION-SCAN-INDEX.
028100*---------------------------------------------------------------*
028200 2300-LOOKUP-SENDER-ROLE.
028300*---------------------------------------------------------------*
028400     SET WS-ROLE-NOT-MATCHED TO TRUE.
028500     MOVE 1 TO WS-USER-SCAN-INDEX.
028600     PERFORM 2310-CHECK-ONE-USER
028700         UNTIL WS-USER-SCAN-INDEX > DI-USER-COUNT
028800         OR WS-ROLE-MATCHED.
028900 2300-EXIT.
029000     EXIT.
029100*---------------------------------------------------------------*
029200 2310-CHECK-ONE-USER.
029300*---------------------------------------------------------------*
029400     IF USR-ID (WS-USER-SCAN-INDEX)
029500           = CN-SENDER (DI-CANDIDATE-INDEX)
029600         IF USR-ROLE (WS-USER-SCAN-INDEX) = 'PM'
029700           OR USR-ROLE (WS-USER-SCAN-INDEX) = 'ENG-LEAD'
029800             SET WS-ROLE-MATCHED TO TRUE
029900         ELSE
030000             MOVE DI-USER-COUNT TO WS-USER-SCAN-INDEX
030100         END-IF
030200     END-IF.
030300     ADD 1 TO WS-USER-SCAN-INDEX.
030400*---------------------------------------------------------------*
030500 9700-COMPUTE-ELAPSED-SECONDS.
030600*---------------------------------------------------------------*
030700     IF WS-E1-MONTH <= 2
030800         COMPUTE WS-E-ADJ-YEAR = WS-E1-YEAR - 1
030900         COMPUTE WS-E-ADJ-MONTH = WS-E1-MONTH + 12
031000     ELSE
031100         MOVE WS-E1-YEAR TO WS-E-ADJ-YEAR
031200         MOVE WS-E1-MONTH TO WS-E-ADJ-MONTH
031300     END-IF.
031400     COMPUTE WS-E-CENTURY = WS-E-ADJ-YEAR / 100.
031500     COMPUTE WS-E-SERIAL-1 =
031600           365 * WS-E-ADJ-YEAR
031700         + (WS-E-ADJ-YEAR / 4)
031800         - WS-E-CENTURY
031900         + (WS-E-CENTURY / 4)
032000         + ((153 * (WS-E-ADJ-MONTH - 3) + 2) / 5)
032100         + WS-E1-DAY.
032200     IF WS-E2-MONTH <= 2
032300         COMPUTE WS-E-ADJ-YEAR = WS-E2-YEAR - 1
032400         COMPUTE WS-E-ADJ-MONTH = WS-E2-MONTH + 12
032500     ELSE
032600         MOVE WS-E2-YEAR TO WS-E-ADJ-YEAR
032700         MOVE WS-E2-MONTH TO WS-E-ADJ-MONTH
032800     END-IF.
032900     COMPUTE WS-E-CENTURY = WS-E-ADJ-YEAR / 100.
033000     COMPUTE WS-E-SERIAL-2 =
033100           365 * WS-E-ADJ-YEAR
033200         + (WS-E-ADJ-YEAR / 4)
033300         - WS-E-CENTURY
033400         + (WS-E-CENTURY / 4)
033500         + ((153 * (WS-E-ADJ-MONTH - 3) + 2) / 5)
033600         + WS-E2-DAY.
033700     COMPUTE WS-ELAPSED-SECONDS =
033800           (WS-E-SERIAL-2 - WS-E-SERIAL-1) * 86400
033900         + (WS-E2-HOUR * 3600) + (WS-E2-MINUTE * 60)
034000         + WS-E2-SECOND
034100         - (WS-E1-HOUR * 3600) - (WS-E1-MINUTE * 60)
034200         - WS-E1-SECOND.
034300 9700-EXIT.
034400     EXIT.
