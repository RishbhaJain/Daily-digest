000100*---------------------------------------------------------------*
000200*  DIGFMT    -  132-COLUMN PRINT-LINE LAYOUTS FOR THE DAILY
000300*  DIGEST REPORT, WRITTEN BY CBL-DIGGEN.
000400*---------------------------------------------------------------*
000500 01  RPT-PAGE-HEADER.
000600     05  FILLER                      PIC X(01) VALUE SPACE.
000700     05  FILLER                      PIC X(13) VALUE
000800             'DAILY DIGEST '.
000900     05  FILLER                      PIC X(09) VALUE
001000             'FOR USER '.
001100     05  RPH-USER-ID                 PIC X(10).
001200     05  FILLER                      PIC X(04) VALUE SPACE.
001300     05  FILLER                      PIC X(13) VALUE
001400             'GENERATED AT '.
001500     05  RPH-GENERATED-AT            PIC X(19).
001600     05  FILLER                      PIC X(63) VALUE SPACE.
001700*---------------------------------------------------------------*
001800 01  RPT-SECTION-HEADER.
001900     05  FILLER                      PIC X(02) VALUE SPACE.
002000     05  RSH-SECTION-NAME            PIC X(10).
002100     05  FILLER                      PIC X(120) VALUE SPACE.
002200*---------------------------------------------------------------*
002300 01  RPT-NONE-LINE.
002400     05  FILLER                      PIC X(04) VALUE SPACE.
002500     05  FILLER                      PIC X(06) VALUE '(NONE)'.
002600     05  FILLER                      PIC X(122) VALUE SPACE.
002700*---------------------------------------------------------------*
002800 01  RPT-GROUP-HEADER.
002900     05  FILLER                      PIC X(04) VALUE SPACE.
003000     05  RGH-PROJECT-NAME            PIC X(30).
003100     05  FILLER                      PIC X(02) VALUE SPACE.
003200     05  RGH-MESSAGE-COUNT           PIC ZZ9.
003300     05  FILLER                      PIC X(01) VALUE SPACE.
003400     05  FILLER                      PIC X(04) VALUE 'MSGS'.
003500     05  FILLER                      PIC X(88) VALUE SPACE.
003600*---------------------------------------------------------------*
003700 01  RPT-GROUP-SUMMARY-LINE.
003800     05  FILLER                      PIC X(06) VALUE SPACE.
003900     05  RGS-SUMMARY-TEXT            PIC X(120).
004000     05  FILLER                      PIC X(06) VALUE SPACE.
004100*---------------------------------------------------------------*
004200 01  RPT-DETAIL-LINE.
004300     05  FILLER                      PIC X(02) VALUE SPACE.
004400     05  RDL-SENDER                  PIC X(10).
004500     05  FILLER                      PIC X(01) VALUE SPACE.
004600     05  RDL-CHANNEL                 PIC X(20).
004700     05  FILLER                      PIC X(01) VALUE SPACE.
004800     05  RDL-TIMESTAMP               PIC X(19).
004900     05  FILLER                      PIC X(01) VALUE SPACE.
005000     05  RDL-URGENT-FLAG             PIC X(01).
005100     05  RDL-BLOCKER-FLAG            PIC X(01).
005200     05  FILLER                      PIC X(01) VALUE SPACE.
005300     05  RDL-SCORE                   PIC ZZ9.9999.
005400     05  FILLER                      PIC X(01) VALUE SPACE.
005500     05  RDL-SUMMARY                 PIC X(66).
005600*---------------------------------------------------------------*
005700 01  RPT-TRAILER-LINE.
005800     05  FILLER                      PIC X(02) VALUE SPACE.
005900     05  FILLER                      PIC X(19) VALUE
006000             'TOTAL ITEMS PRINTED'.
006100     05  FILLER                      PIC X(02) VALUE ': '.
006200     05  RTL-TOTAL-ITEMS             PIC ZZZ9.
006300     05  FILLER                      PIC X(04) VALUE SPACE.
006400     05  FILLER                      PIC X(07) VALUE 'URGENT:'.
006500     05  RTL-URGENT-COUNT            PIC ZZZ9.
006600     05  FILLER                      PIC X(02) VALUE SPACE.
006700     05  FILLER                      PIC X(07) VALUE 'ACTIVE:'.
006800     05  RTL-ACTIVE-COUNT            PIC ZZZ9.
006900     05  FILLER                      PIC X(02) VALUE SPACE.
007000     05  FILLER                      PIC X(07) VALUE 'REVIEW:'.
007100     05  RTL-REVIEW-COUNT            PIC ZZZ9.
007200     05  FILLER                      PIC X(64) VALUE SPACE.
