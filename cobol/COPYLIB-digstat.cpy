000100*---------------------------------------------------------------*
000200*  DIGSTAT   -  USER-PROJECT STATE RECORD LAYOUT
000300*
000400*  ONE RECORD PER (USER, PROJECT) THE USER HAS EVER BEEN ACTIVE
000500*  ON.  RECORD LENGTH 80 BYTES.  THE ORIGINAL FEED ALSO CARRIED
000600*  A CHANNEL LIST PER STATE ROW; NO BUSINESS RULE READS IT, SO
000700*  IT IS DROPPED HERE AND THE BYTES ARE CARRIED AS FILLER (SEE
000900*---------------------------------------------------------------*
001000 01  USER-STATE-RECORD.
001100     05  ST-USER-ID                  PIC X(10).
001200     05  ST-PROJECT-ID               PIC X(10).
001300     05  ST-PHASE                    PIC X(08).
001400         88  ST-PHASE-ACTIVE                 VALUE 'ACTIVE  '.
001500         88  ST-PHASE-REVIEW                 VALUE 'REVIEW  '.
001600         88  ST-PHASE-DONE                   VALUE 'DONE    '.
001700         88  ST-PHASE-BLOCKED                VALUE 'BLOCKED '.
001800     05  ST-LAST-CONTRIB             PIC X(19).
001900     05  ST-LAST-CONTRIB-R  REDEFINES  ST-LAST-CONTRIB.
002000         10  ST-LC-YEAR              PIC X(04).
002100         10  FILLER                  PIC X(01).
002200         10  ST-LC-MONTH             PIC X(02).
002300         10  FILLER                  PIC X(01).
002400         10  ST-LC-DAY               PIC X(02).
002500         10  FILLER                  PIC X(09).
002600     05  ST-MSGS-PAST-WEEK           PIC 9(03).
002700     05  FILLER                      PIC X(30).
