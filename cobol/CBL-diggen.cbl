000100*****************************************************************
000200* Program name:    DIGGEN
000300* Original author: R. HALVERSEN
000400*
000500* Maintenance Log
000600* Date       Author  Ticket    Maintenance Requirement
000700* ---------- ------- --------- -----------------------------------
000800* 05/10/94   RJH     DG-0013   Created -- writes the DAILY DIGEST
000900*                              report from the top-20 ranked item
001000*                              table built by DIGDRIV.
001100* 12/01/95   RJH     DG-0038   Added per-project group summary
001200*                              line (simple, non-AI summary) at
001300*                              PM's request after the AI-summary
001400*                              pilot was pulled from the budget.
001500* 06/09/97   TAO     DG-0065   Groups within a section now sort by
001600*                              message count descending; ties keep
001700*                              relevance order (insertion sort is
001800*                              stable, unlike the old table SORT).
001900* 11/30/98   TAO     DG-0077   Y2K REVIEW -- report header prints
002000*                              RUN-NOW-TS verbatim (4-digit year
002100*                              already carried through from
002200*                              DIGRUN).  No change required.
002300*                              Signed off TAO.
002400* 09/12/00   RJH     DG-0088   Widened blocker/urgent note builder
002500*                              to handle double-digit counts after
002600*                              a large-project rerun truncated the
002700*                              trailer note to one digit.
002800* 08/02/01   RJH     DG-0091   Added a low-values scrub on the
002900*                              digest-item summary text before the
003000*                              detail line is built (a truncated
003100*                              upstream summary left binary junk
003200*                              at the tail of DI-SUMMARY on a rerun)
003300*                              and a safety trip on the section-
003400*                              group build loop.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  DIGGEN.
003800 AUTHOR.        R. HALVERSEN.
003900 INSTALLATION.  MESSAGING SYSTEMS UNIT.
004000 DATE-WRITTEN.  05/10/94.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT DIGEST-FILE ASSIGN TO DGDD
005600       FILE STATUS IS WS-DIGEST-FILE-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  DIGEST-FILE
006300      RECORDING MODE IS F.
006400 01  DIGEST-LINE                     PIC X(132).
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------* DG-0091
006800 77  WS-GROUP-BUILD-SAFETY      PIC S9(4) COMP.                  DG-0091
006900*---------------------------------------------------------------*
007000     COPY DIGFMT.
007100*---------------------------------------------------------------*
007200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007300     05  WS-DIGEST-FILE-STATUS       PIC 99.
007400         88  WS-DIGEST-FILE-OK               VALUE 00.
007500     05  WS-ITEM-INDEX                PIC S9(4) COMP.
007600     05  WS-GROUP-INDEX               PIC S9(4) COMP.
007700     05  WS-SENDER-INDEX              PIC S9(4) COMP.
007800     05  WS-SORT-I                    PIC S9(4) COMP.
007900     05  WS-SORT-J                    PIC S9(4) COMP.
008000     05  WS-SECTION-CODE              PIC S9(4) COMP.
008100     05  WS-GROUP-COUNT               PIC S9(4) COMP.
008200     05  WS-FOUND-GROUP-SWITCH        PIC X(01).
008300         88  WS-FOUND-GROUP                   VALUE 'Y'.
008400         88  WS-DID-NOT-FIND-GROUP            VALUE 'N'.
008500     05  WS-FOUND-SENDER-SWITCH       PIC X(01).
008600         88  WS-FOUND-SENDER                  VALUE 'Y'.
008700         88  WS-DID-NOT-FIND-SENDER           VALUE 'N'.
008800     05  WS-PTR                       PIC S9(4) COMP.
008900     05  WS-SUMMARY-SCRUB-INDEX       PIC S9(4) COMP.             DG-0091
009000     05  FILLER                      PIC X(01).
009100 01  WS-CURRENT-SECTION-NAME          PIC X(10).
009200 01  WS-TOTAL-ITEMS-PRINTED           PIC S9(4) COMP.
009300 01  WS-URGENT-SECTION-COUNT          PIC S9(4) COMP.
009400 01  WS-ACTIVE-SECTION-COUNT          PIC S9(4) COMP.
009500 01  WS-REVIEW-SECTION-COUNT          PIC S9(4) COMP.
009600*---------------------------------------------------------------*
009700*  ONE ENTRY PER ITEM -- ITS PRE-COMPUTED SECTION CODE.  1 =
009800*  URGENT, 2 = ACTIVE, 3 = REVIEW.  BUILT ONCE FROM THE FLAGS ON
009900*  THE RANKED ITEM SO EACH SECTION PASS BELOW ONLY FILTERS.
010000*---------------------------------------------------------------*
010100 01  WS-ITEM-SECTION-TABLE.
010200     05  WS-ITEM-SECTION-ENTRY  OCCURS 20 TIMES
010300                 PIC S9(4) COMP.
010400*---------------------------------------------------------------*
010500*  PER-PROJECT GROUP WORK TABLE FOR THE SECTION BEING PRINTED.
010600*---------------------------------------------------------------*
010700 01  WS-GROUP-WORK-TABLE.
010800     05  WS-GROUP-ENTRY  OCCURS 20 TIMES.
010900         10  WS-GRP-PROJECT-ID        PIC X(10).
011000         10  WS-GRP-COUNT             PIC S9(4) COMP.
011100         10  WS-GRP-BLOCKER-COUNT     PIC S9(4) COMP.
011200         10  WS-GRP-URGENT-COUNT      PIC S9(4) COMP.
011300         10  WS-GRP-SENDER-LIST.
011400             15  WS-GRP-SENDER-ID     PIC X(10) OCCURS 3 TIMES.
011500         10  WS-GRP-SENDER-COUNT      PIC S9(4) COMP.
011600         10  WS-GRP-EXTRA-SENDERS     PIC S9(4) COMP.
011700         10  WS-GRP-FIRST-TEXT        PIC X(150).
011800         10  FILLER                  PIC X(01).
011900 01  WS-SORT-HOLD.
012000     05  WS-SORT-HOLD-PROJECT-ID      PIC X(10).
012100     05  WS-SORT-HOLD-COUNT           PIC S9(4) COMP.
012200     05  WS-SORT-HOLD-BLOCKER-COUNT   PIC S9(4) COMP.
012300     05  WS-SORT-HOLD-URGENT-COUNT    PIC S9(4) COMP.
012400     05  WS-SORT-HOLD-SENDER-LIST.
012500         10  WS-SORT-HOLD-SENDER-ID   PIC X(10) OCCURS 3 TIMES.
012600     05  WS-SORT-HOLD-SENDER-COUNT    PIC S9(4) COMP.
012700     05  WS-SORT-HOLD-EXTRA-SENDERS   PIC S9(4) COMP.
012800     05  WS-SORT-HOLD-FIRST-TEXT      PIC X(150).
012900     05  FILLER                      PIC X(01).
013000*---------------------------------------------------------------*
013100 01  WS-SUMMARY-TEXT                  PIC X(120).
013200 01  WS-NUMBER-TO-APPEND              PIC S9(4) COMP.
013300 01  WS-2-DIGIT-EDIT                  PIC 99.                      DG-0088
013400 01  WS-2-DIGIT-EDIT-R  REDEFINES  WS-2-DIGIT-EDIT.                DG-0088
013500     05  WS-2-DIGIT-TENS              PIC 9.                       DG-0088
013600     05  WS-2-DIGIT-UNITS             PIC 9.                       DG-0088
013700 01  WS-PROJECT-DISPLAY-NAME          PIC X(30).
013800*---------------------------------------------------------------*
013900*  SECTION-NAME TABLE -- INDEXED BY WS-SECTION-CODE (1/2/3) SO
014000*  0000-MAIN-ROUTINE DOES NOT CARRY THE LITERAL 'URGENT' /
014100*  'ACTIVE' / 'REVIEW' TEXT THREE TIMES.
014200*---------------------------------------------------------------*
014300 01  WS-SECTION-NAME-TABLE-AREA.
014400     05  FILLER                       PIC X(10) VALUE 'URGENT'.
014500     05  FILLER                       PIC X(10) VALUE 'ACTIVE'.
014600     05  FILLER                       PIC X(10) VALUE 'REVIEW'.
014700 01  WS-SECTION-NAME-TABLE  REDEFINES  WS-SECTION-NAME-TABLE-AREA.
014800     05  WS-SECTION-NAME-ENTRY        PIC X(10) OCCURS 3 TIMES.
014900*---------------------------------------------------------------* DG-0091
015000*  SUMMARY SCRUB WORK AREA -- A WORKING COPY OF THE DIGEST-ITEM   DG-0091
015100*  SUMMARY TEXT WITH ANY EMBEDDED LOW-VALUES BLANKED OUT BEFORE   DG-0091
015200*  IT GOES ON THE DETAIL LINE.  REDEFINED FOR CHARACTER-AT-A-TIME DG-0091
015300*  ACCESS, SAME AS THE 2-DIGIT EDIT AREA ABOVE.                   DG-0091
015400*---------------------------------------------------------------* DG-0091
015500 01  WS-SUMMARY-SCRUB-AREA.                                      DG-0091
015600     05  WS-SUMMARY-SCRUB           PIC X(150).                  DG-0091
015700 01  WS-SUMMARY-SCRUB-R  REDEFINES  WS-SUMMARY-SCRUB-AREA.       DG-0091
015800     05  WS-SUMMARY-SCRUB-CHAR      PIC X(01) OCCURS 150 TIMES.  DG-0091
015900*---------------------------------------------------------------*
016000 LINKAGE SECTION.
016100*---------------------------------------------------------------*
016200     COPY DIGITM.
016300     COPY DIGRUN.
016400*===============================================================*
016500 PROCEDURE DIVISION USING DI-CONTROL-AREA, DI-DIGEST-ITEM-TABLE,
016600     DI-PROJECT-CONTROL, DI-PROJECT-TABLE, RUN-PARAMETER-RECORD.
016700*---------------------------------------------------------------*
016800 0000-MAIN-ROUTINE.
016900*---------------------------------------------------------------*
017000     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
017100     PERFORM 1100-CLASSIFY-ITEMS-BY-SECTION THRU 1100-EXIT.
017200     MOVE 1 TO WS-SECTION-CODE.
017300     MOVE WS-SECTION-NAME-ENTRY (WS-SECTION-CODE)
017400         TO WS-CURRENT-SECTION-NAME.
017500     PERFORM 3000-PROCESS-SECTION THRU 3000-EXIT.
017600     MOVE 2 TO WS-SECTION-CODE.
017700     MOVE WS-SECTION-NAME-ENTRY (WS-SECTION-CODE)
017800         TO WS-CURRENT-SECTION-NAME.
017900     PERFORM 3000-PROCESS-SECTION THRU 3000-EXIT.
018000     MOVE 3 TO WS-SECTION-CODE.
018100     MOVE WS-SECTION-NAME-ENTRY (WS-SECTION-CODE)
018200         TO WS-CURRENT-SECTION-NAME.
018300     PERFORM 3000-PROCESS-SECTION THRU 3000-EXIT.
018400     PERFORM 4900-WRITE-TRAILER THRU 4900-EXIT.
018500     CLOSE DIGEST-FILE.
018600     GOBACK.
018700*---------------------------------------------------------------*
018800 1000-INITIALIZATION.
018900*---------------------------------------------------------------*
019000     OPEN OUTPUT DIGEST-FILE.
019100     MOVE 0 TO WS-TOTAL-ITEMS-PRINTED.
019200     MOVE 0 TO WS-URGENT-SECTION-COUNT.
019300     MOVE 0 TO WS-ACTIVE-SECTION-COUNT.
019400     MOVE 0 TO WS-REVIEW-SECTION-COUNT.
019500     MOVE SPACES TO RPT-PAGE-HEADER.
019600     MOVE RUN-USER-ID TO RPH-USER-ID.
019700     MOVE RUN-NOW-TS TO RPH-GENERATED-AT.
019800     MOVE RPT-PAGE-HEADER TO DIGEST-LINE.
019900     WRITE DIGEST-LINE.
020000 1000-EXIT.
020100     EXIT.
020200*---------------------------------------------------------------*
020300 1100-CLASSIFY-ITEMS-BY-SECTION.
020400*---------------------------------------------------------------*
020500     MOVE 1 TO WS-ITEM-INDEX.
020600     PERFORM 1110-CLASSIFY-ONE-ITEM
020700         UNTIL WS-ITEM-INDEX > DI-ITEM-COUNT.
020800 1100-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------*
021100 1110-CLASSIFY-ONE-ITEM.
021200*---------------------------------------------------------------*
021300     IF DI-IS-URGENT (WS-ITEM-INDEX) = 'Y'
021400       OR DI-IS-BLOCKER (WS-ITEM-INDEX) = 'Y'
021500         MOVE 1 TO WS-ITEM-SECTION-ENTRY (WS-ITEM-INDEX)
021600     ELSE
021700         IF DI-HAS-STATE (WS-ITEM-INDEX) = 'Y'
021800           AND DI-PHASE (WS-ITEM-INDEX) = 'ACTIVE  '
021900             MOVE 2 TO WS-ITEM-SECTION-ENTRY (WS-ITEM-INDEX)
022000         ELSE
022100             IF DI-HAS-STATE (WS-ITEM-INDEX) = 'Y'
022200               AND DI-PHASE (WS-ITEM-INDEX) = 'REVIEW  '
022300                 MOVE 3 TO WS-ITEM-SECTION-ENTRY (WS-ITEM-INDEX)
022400             ELSE
022500                 MOVE 2 TO WS-ITEM-SECTION-ENTRY (WS-ITEM-INDEX)
022600             END-IF
022700         END-IF
022800     END-IF.
022900     ADD 1 TO WS-ITEM-INDEX.
023000*---------------------------------------------------------------*
023100 3000-PROCESS-SECTION.
023200*---------------------------------------------------------------*
023300     MOVE SPACES TO RPT-SECTION-HEADER.
023400     MOVE WS-CURRENT-SECTION-NAME TO RSH-SECTION-NAME.
023500     MOVE RPT-SECTION-HEADER TO DIGEST-LINE.
023600     WRITE DIGEST-LINE.
023700     PERFORM 3100-BUILD-SECTION-GROUPS THRU 3100-EXIT.
023800     IF WS-GROUP-COUNT = 0
023900         MOVE RPT-NONE-LINE TO DIGEST-LINE
024000         WRITE DIGEST-LINE
024100     ELSE
024200         PERFORM 3500-SORT-GROUPS-DESCENDING THRU 3500-EXIT
024300         MOVE 1 TO WS-GROUP-INDEX
024400         PERFORM 4000-WRITE-ONE-GROUP
024500             UNTIL WS-GROUP-INDEX > WS-GROUP-COUNT
024600     END-IF.
024700 3000-EXIT.
024800     EXIT.
024900*---------------------------------------------------------------*
025000 3100-BUILD-SECTION-GROUPS.
025100*---------------------------------------------------------------*
025200     MOVE 0 TO WS-GROUP-COUNT.
025300     MOVE 0 TO WS-GROUP-BUILD-SAFETY.                             DG-0091
025400     MOVE 1 TO WS-ITEM-INDEX.
025500     PERFORM 3110-ADD-ONE-ITEM-TO-GROUPS
025600         UNTIL WS-ITEM-INDEX > DI-ITEM-COUNT                      DG-0091
025700         OR WS-GROUP-BUILD-SAFETY > 20.                           DG-0091
025800 3100-EXIT.
025900     EXIT.
026000*---------------------------------------------------------------*
026100 3110-ADD-ONE-ITEM-TO-GROUPS.
026200*---------------------------------------------------------------*
026300     IF WS-ITEM-SECTION-ENTRY (WS-ITEM-INDEX) = WS-SECTION-CODE
026400         PERFORM 3120-FIND-OR-ADD-GROUP THRU 3120-EXIT
026500     END-IF.
026600     ADD 1 TO WS-GROUP-BUILD-SAFETY.                              DG-0091
026700     ADD 1 TO WS-ITEM-INDEX.
026800*---------------------------------------------------------------*
026900 3120-FIND-OR-ADD-GROUP.
027000*---------------------------------------------------------------*
027100     SET WS-DID-NOT-FIND-GROUP TO TRUE.
027200     MOVE 1 TO WS-GROUP-INDEX.
027300     PERFORM 3130-CHECK-ONE-GROUP
027400         UNTIL WS-GROUP-INDEX > WS-GROUP-COUNT
027500         OR WS-FOUND-GROUP.
027600     IF WS-DID-NOT-FIND-GROUP
027700         ADD 1 TO WS-GROUP-COUNT
027800         MOVE WS-GROUP-COUNT TO WS-GROUP-INDEX
027900         MOVE DI-PROJECT-ID (WS-ITEM-INDEX)
028000             TO WS-GRP-PROJECT-ID (WS-GROUP-INDEX)
028100         MOVE 0 TO WS-GRP-COUNT (WS-GROUP-INDEX)
028200         MOVE 0 TO WS-GRP-BLOCKER-COUNT (WS-GROUP-INDEX)
028300         MOVE 0 TO WS-GRP-URGENT-COUNT (WS-GROUP-INDEX)
028400         MOVE 0 TO WS-GRP-SENDER-COUNT (WS-GROUP-INDEX)
028500         MOVE 0 TO WS-GRP-EXTRA-SENDERS (WS-GROUP-INDEX)
028600         MOVE SPACES TO WS-GRP-SENDER-LIST (WS-GROUP-INDEX)
028700         MOVE DI-SUMMARY (WS-ITEM-INDEX)
028800             TO WS-GRP-FIRST-TEXT (WS-GROUP-INDEX)
028900     END-IF.
029000     PERFORM 3200-ACCUMULATE-GROUP-STATS THRU 3200-EXIT.
029100 3120-EXIT.
029200     EXIT.
029300*---------------------------------------------------------------*
029400 3130-CHECK-ONE-GROUP.
029500*---------------------------------------------------------------*
029600     IF WS-GRP-PROJECT-ID (WS-GROUP-INDEX)
029700           = DI-PROJECT-ID (WS-ITEM-INDEX)
029800         SET WS-FOUND-GROUP TO TRUE
029900     ELSE
030000         ADD 1 TO WS-GROUP-INDEX.
030100*---------------------------------------------------------------*
030200 3200-ACCUMULATE-GROUP-STATS.
030300*---------------------------------------------------------------*
030400     ADD 1 TO WS-GRP-COUNT (WS-GROUP-INDEX).
030500     IF DI-IS-BLOCKER (WS-ITEM-INDEX) = 'Y'
030600         ADD 1 TO WS-GRP-BLOCKER-COUNT (WS-GROUP-INDEX).
030700     IF DI-IS-URGENT (WS-ITEM-INDEX) = 'Y'
030800         ADD 1 TO WS-GRP-URGENT-COUNT (WS-GROUP-INDEX).
030900     SET WS-DID-NOT-FIND-SENDER TO TRUE.
031000     MOVE 1 TO WS-SENDER-INDEX.
031100     PERFORM 3210-CHECK-ONE-SENDER
031200         UNTIL WS-SENDER-INDEX >
031300             WS-GRP-SENDER-COUNT (WS-GROUP-INDEX)
031400         OR WS-FOUND-SENDER.
031500     IF WS-DID-NOT-FIND-SENDER
031600         IF WS-GRP-SENDER-COUNT (WS-GROUP-INDEX) < 3
031700             ADD 1 TO WS-GRP-SENDER-COUNT (WS-GROUP-INDEX)
031800             MOVE DI-SENDER (WS-ITEM-INDEX) TO
031900                 WS-GRP-SENDER-ID (WS-GROUP-INDEX,
032000                     WS-GRP-SENDER-COUNT (WS-GROUP-INDEX))
032100         ELSE
032200             ADD 1 TO WS-GRP-EXTRA-SENDERS (WS-GROUP-INDEX)
032300         END-IF
032400     END-IF.
032500 3200-EXIT.
032600     EXIT.
032700*---------------------------------------------------------------*
032800 3210-CHECK-ONE-SENDER.
032900*---------------------------------------------------------------*
033000     IF WS-GRP-SENDER-ID (WS-GROUP-INDEX, WS-SENDER-INDEX)
033100           = DI-SENDER (WS-ITEM-INDEX)
033200         SET WS-FOUND-SENDER TO TRUE
033300     ELSE
033400         ADD 1 TO WS-SENDER-INDEX.
033500*---------------------------------------------------------------*
033600 3500-SORT-GROUPS-DESCENDING.
033700*---------------------------------------------------------------*
033800     MOVE 2 TO WS-SORT-I.
033900     PERFORM 3510-INSERT-ONE-GROUP
034000         UNTIL WS-SORT-I > WS-GROUP-COUNT.
034100 3500-EXIT.
034200     EXIT.
034300*---------------------------------------------------------------*
034400 3510-INSERT-ONE-GROUP.
034500*---------------------------------------------------------------*
034600     MOVE WS-GROUP-ENTRY (WS-SORT-I) TO WS-SORT-HOLD.
034700     MOVE WS-SORT-I TO WS-SORT-J.
034800     PERFORM 3520-SHIFT-ONE-GROUP
034900         UNTIL WS-SORT-J <= 1
035000         OR WS-GRP-COUNT (WS-SORT-J - 1) >=
035100             WS-SORT-HOLD-COUNT.
035200     MOVE WS-SORT-HOLD TO WS-GROUP-ENTRY (WS-SORT-J).
035300     ADD 1 TO WS-SORT-I.
035400*---------------------------------------------------------------*
035500 3520-SHIFT-ONE-GROUP.
035600*---------------------------------------------------------------*
035700     MOVE WS-GROUP-ENTRY (WS-SORT-J - 1) TO
035800         WS-GROUP-ENTRY (WS-SORT-J).
035900     SUBTRACT 1 FROM WS-SORT-J.
036000*---------------------------------------------------------------*
036100 4000-WRITE-ONE-GROUP.
036200*---------------------------------------------------------------*
036300     PERFORM 4100-LOOKUP-PROJECT-NAME THRU 4100-EXIT.
036400     MOVE SPACES TO RPT-GROUP-HEADER.
036500     MOVE WS-PROJECT-DISPLAY-NAME TO RGH-PROJECT-NAME.
036600     MOVE WS-GRP-COUNT (WS-GROUP-INDEX) TO RGH-MESSAGE-COUNT.
036700     MOVE RPT-GROUP-HEADER TO DIGEST-LINE.
036800     WRITE DIGEST-LINE.
036900     PERFORM 4200-BUILD-GROUP-SUMMARY THRU 4200-EXIT.
037000     MOVE SPACES TO RPT-GROUP-SUMMARY-LINE.
037100     MOVE WS-SUMMARY-TEXT TO RGS-SUMMARY-TEXT.
037200     MOVE RPT-GROUP-SUMMARY-LINE TO DIGEST-LINE.
037300     WRITE DIGEST-LINE.
037400     MOVE 1 TO WS-ITEM-INDEX.
037500     PERFORM 4500-WRITE-ONE-DETAIL-IF-MATCH
037600         UNTIL WS-ITEM-INDEX > DI-ITEM-COUNT.
037700     ADD 1 TO WS-GROUP-INDEX.
037800*---------------------------------------------------------------*
037900 4100-LOOKUP-PROJECT-NAME.
038000*---------------------------------------------------------------*
038100     MOVE WS-GRP-PROJECT-ID (WS-GROUP-INDEX)
038200         TO WS-PROJECT-DISPLAY-NAME.
038300     SET WS-DID-NOT-FIND-GROUP TO TRUE.
038400     MOVE 1 TO DI-PROJECT-INDEX.
038500     PERFORM 4110-CHECK-ONE-PROJECT-NAME
038600         UNTIL DI-PROJECT-INDEX > DI-PROJECT-COUNT
038700         OR WS-FOUND-GROUP.
038800 4100-EXIT.
038900     EXIT.
039000*---------------------------------------------------------------*
039100 4110-CHECK-ONE-PROJECT-NAME.
039200*---------------------------------------------------------------*
039300     IF PRJ-ID (DI-PROJECT-INDEX)
039400           = WS-GRP-PROJECT-ID (WS-GROUP-INDEX)
039500         MOVE PRJ-NAME (DI-PROJECT-INDEX)
039600             TO WS-PROJECT-DISPLAY-NAME
039700         SET WS-FOUND-GROUP TO TRUE
039800     ELSE
039900         ADD 1 TO DI-PROJECT-INDEX.
040000*---------------------------------------------------------------*
040100 4200-BUILD-GROUP-SUMMARY.
040200*---------------------------------------------------------------*
040300     MOVE SPACES TO WS-SUMMARY-TEXT.
040400     IF WS-GRP-COUNT (WS-GROUP-INDEX) = 1
040500         MOVE WS-GRP-FIRST-TEXT (WS-GROUP-INDEX)
040600             TO WS-SUMMARY-TEXT
040700     ELSE
040800         MOVE 1 TO WS-PTR
040900         MOVE WS-GRP-COUNT (WS-GROUP-INDEX) TO WS-NUMBER-TO-APPEND
041000         PERFORM 4210-APPEND-NUMBER THRU 4210-EXIT
041100         STRING ' messages from ' DELIMITED BY SIZE
041200             INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
041300         MOVE 1 TO WS-SENDER-INDEX
041400         PERFORM 4220-APPEND-ONE-SENDER
041500             UNTIL WS-SENDER-INDEX >=
041600                 WS-GRP-SENDER-COUNT (WS-GROUP-INDEX)
041700         STRING WS-GRP-SENDER-ID (WS-GROUP-INDEX, WS-SENDER-INDEX)
041800                 DELIMITED BY SPACE
041900             INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
042000         IF WS-GRP-EXTRA-SENDERS (WS-GROUP-INDEX) > 0
042100             STRING ' and ' DELIMITED BY SIZE
042200                 INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
042300             MOVE WS-GRP-EXTRA-SENDERS (WS-GROUP-INDEX)
042400                 TO WS-NUMBER-TO-APPEND
042500             PERFORM 4210-APPEND-NUMBER THRU 4210-EXIT
042600             STRING ' others' DELIMITED BY SIZE
042700                 INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
042800         END-IF
042900         IF WS-GRP-BLOCKER-COUNT (WS-GROUP-INDEX) > 0
043000             STRING ' - ' DELIMITED BY SIZE
043100                 INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
043200             MOVE WS-GRP-BLOCKER-COUNT (WS-GROUP-INDEX)
043300                 TO WS-NUMBER-TO-APPEND
043400             PERFORM 4210-APPEND-NUMBER THRU 4210-EXIT
043500             IF WS-GRP-BLOCKER-COUNT (WS-GROUP-INDEX) > 1
043600                 STRING ' blockers' DELIMITED BY SIZE
043700                     INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
043800             ELSE
043900                 STRING ' blocker' DELIMITED BY SIZE
044000                     INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
044100             END-IF
044200         END-IF
044300         IF WS-GRP-URGENT-COUNT (WS-GROUP-INDEX) > 0
044400             STRING ' - ' DELIMITED BY SIZE
044500                 INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
044600             MOVE WS-GRP-URGENT-COUNT (WS-GROUP-INDEX)
044700                 TO WS-NUMBER-TO-APPEND
044800             PERFORM 4210-APPEND-NUMBER THRU 4210-EXIT
044900             STRING ' urgent' DELIMITED BY SIZE
045000                 INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
045100         END-IF
045200     END-IF.
045300 4200-EXIT.
045400     EXIT.
045500*---------------------------------------------------------------*
045600 4210-APPEND-NUMBER.
045700*---------------------------------------------------------------*
045800     MOVE WS-NUMBER-TO-APPEND TO WS-2-DIGIT-EDIT.                  DG-0088
045900     IF WS-2-DIGIT-TENS = 0                                        DG-0088
046000         STRING WS-2-DIGIT-UNITS DELIMITED BY SIZE                 DG-0088
046100             INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
046200     ELSE
046300         STRING WS-2-DIGIT-EDIT DELIMITED BY SIZE                  DG-0088
046400             INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR
046500     END-IF.
046600 4210-EXIT.
046700     EXIT.
046800*---------------------------------------------------------------*
046900 4220-APPEND-ONE-SENDER.
047000*---------------------------------------------------------------*
047100     STRING WS-GRP-SENDER-ID (WS-GROUP-INDEX, WS-SENDER-INDEX)
047200             DELIMITED BY SPACE
047300         INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR.
047400     STRING ', ' DELIMITED BY SIZE
047500         INTO WS-SUMMARY-TEXT WITH POINTER WS-PTR.
047600     ADD 1 TO WS-SENDER-INDEX.
047700*---------------------------------------------------------------*
047800 4500-WRITE-ONE-DETAIL-IF-MATCH.
047900*---------------------------------------------------------------*
048000     IF WS-ITEM-SECTION-ENTRY (WS-ITEM-INDEX) = WS-SECTION-CODE
048100       AND DI-PROJECT-ID (WS-ITEM-INDEX) =
048200           WS-GRP-PROJECT-ID (WS-GROUP-INDEX)
048300         MOVE SPACES TO RPT-DETAIL-LINE
048400         MOVE DI-SENDER (WS-ITEM-INDEX) TO RDL-SENDER
048500         MOVE DI-CHANNEL (WS-ITEM-INDEX) TO RDL-CHANNEL
048600         MOVE DI-TIMESTAMP (WS-ITEM-INDEX) TO RDL-TIMESTAMP
048700         MOVE SPACE TO RDL-URGENT-FLAG
048800         MOVE SPACE TO RDL-BLOCKER-FLAG
048900         IF DI-IS-URGENT (WS-ITEM-INDEX) = 'Y'
049000             MOVE 'U' TO RDL-URGENT-FLAG
049100         END-IF
049200         IF DI-IS-BLOCKER (WS-ITEM-INDEX) = 'Y'
049300             MOVE 'B' TO RDL-BLOCKER-FLAG
049400         END-IF
049500         MOVE DI-SCORE (WS-ITEM-INDEX) TO RDL-SCORE
049600         PERFORM 4550-SCRUB-ONE-SUMMARY THRU 4550-EXIT            DG-0091
049700         MOVE WS-SUMMARY-SCRUB TO RDL-SUMMARY                     DG-0091
049800         MOVE RPT-DETAIL-LINE TO DIGEST-LINE
049900         WRITE DIGEST-LINE
050000         ADD 1 TO WS-TOTAL-ITEMS-PRINTED
050100         PERFORM 4600-BUMP-SECTION-TOTAL THRU 4600-EXIT
050200     END-IF.
050300     ADD 1 TO WS-ITEM-INDEX.
050400*---------------------------------------------------------------* DG-0091
050500 4550-SCRUB-ONE-SUMMARY.                                          DG-0091
050600*---------------------------------------------------------------* DG-0091
050700     MOVE DI-SUMMARY (WS-ITEM-INDEX) TO WS-SUMMARY-SCRUB.         DG-0091
050800     MOVE 1 TO WS-SUMMARY-SCRUB-INDEX.                            DG-0091
050900     PERFORM 4560-SCRUB-ONE-SUMMARY-BYTE                          DG-0091
051000         UNTIL WS-SUMMARY-SCRUB-INDEX > 150.                      DG-0091
051100 4550-EXIT.                                                       DG-0091
051200     EXIT.                                                        DG-0091
051300*---------------------------------------------------------------* DG-0091
051400 4560-SCRUB-ONE-SUMMARY-BYTE.                                     DG-0091
051500     IF WS-SUMMARY-SCRUB-CHAR (WS-SUMMARY-SCRUB-INDEX)            DG-0091
051600           = LOW-VALUES                                          DG-0091
051700         MOVE SPACE TO                                            DG-0091
051800             WS-SUMMARY-SCRUB-CHAR (WS-SUMMARY-SCRUB-INDEX).       DG-0091
051900     ADD 1 TO WS-SUMMARY-SCRUB-INDEX.                              DG-0091
052000*---------------------------------------------------------------*
052100 4600-BUMP-SECTION-TOTAL.
052200*---------------------------------------------------------------*
052300     IF WS-SECTION-CODE = 1
052400         ADD 1 TO WS-URGENT-SECTION-COUNT
052500     ELSE
052600         IF WS-SECTION-CODE = 2
052700             ADD 1 TO WS-ACTIVE-SECTION-COUNT
052800         ELSE
052900             ADD 1 TO WS-REVIEW-SECTION-COUNT
053000         END-IF
053100     END-IF.
053200 4600-EXIT.
053300     EXIT.
053400*---------------------------------------------------------------*
053500 4900-WRITE-TRAILER.
053600*---------------------------------------------------------------*
053700     MOVE SPACES TO RPT-TRAILER-LINE.
053800     MOVE WS-TOTAL-ITEMS-PRINTED TO RTL-TOTAL-ITEMS.
053900     MOVE WS-URGENT-SECTION-COUNT TO RTL-URGENT-COUNT.
054000     MOVE WS-ACTIVE-SECTION-COUNT TO RTL-ACTIVE-COUNT.
054100     MOVE WS-REVIEW-SECTION-COUNT TO RTL-REVIEW-COUNT.
054200     MOVE RPT-TRAILER-LINE TO DIGEST-LINE.
054300     WRITE DIGEST-LINE.
054400 4900-EXIT.
054500     EXIT.
