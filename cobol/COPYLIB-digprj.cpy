000100*---------------------------------------------------------------*
000200*  DIGPRJ    -  PROJECT MASTER RECORD LAYOUT
000300*
000400*  ONE RECORD PER PROJECT.  CHANNEL LIST ORDER AND KEYWORD LIST
000500*  ORDER MATTER TO THE EXTRACTOR (CBL-DIGEXTR) -- FIRST MATCH
000600*  WINS.  FIELDS ADD UP TO EXACTLY 320 BYTES, THE FIXED RECORD
000700*  LENGTH THE PROJECT FILE IS BUILT WITH -- NO SLACK IS LEFT FOR
000800*  A TRAILING FILLER (SAME SITUATION AS THE RUN-PARAMETER
000900*  RECORD IN DIGRUN).
001000*---------------------------------------------------------------*
001100 01  PROJECT-RECORD.
001200     05  PRJ-ID                      PIC X(10).
001300     05  PRJ-NAME                    PIC X(30).
001400     05  PRJ-CHANNELS.
001500         10  PRJ-CHANNEL-NAME        PIC X(20)
001600                                      OCCURS 5 TIMES.
001700     05  PRJ-KEYWORDS.
001800         10  PRJ-KEYWORD-TEXT        PIC X(30)
001900                                      OCCURS 6 TIMES.
