000100*---------------------------------------------------------------*
000200*  DIGMSG    -  MESSAGE MASTER RECORD LAYOUT
000300*
000400*  ONE RECORD PER MESSAGE ON THE MESSAGES INPUT FILE.  FIELDS
000500*  BELOW ADD UP TO 409 BYTES ON THE NOSE -- NO FILLER, THE
000600*  FIELD LIST FILLS THE RECORD EXACTLY.  (10/03/01 RJH DG-0094:
000700*  DROPPED THE OLD 1-BYTE TRAILING FILLER -- THERE WAS NO ROOM
000800*  LEFT FOR ONE ONCE THE FIELDS WERE COUNTED CAREFULLY.)
000900*---------------------------------------------------------------*
001000 01  MESSAGE-RECORD.
001100     05  MSG-ID                      PIC X(10).
001200     05  MSG-CHANNEL                 PIC X(20).
001300     05  MSG-THREAD-ID               PIC X(10).
001400     05  MSG-SENDER                  PIC X(10).
001500     05  MSG-TIMESTAMP               PIC X(19).
001600     05  MSG-TIMESTAMP-R  REDEFINES  MSG-TIMESTAMP.
001700         10  MSG-TS-YEAR             PIC X(04).
001800         10  FILLER                  PIC X(01).
001900         10  MSG-TS-MONTH            PIC X(02).
002000         10  FILLER                  PIC X(01).
002100         10  MSG-TS-DAY              PIC X(02).
002200         10  FILLER                  PIC X(01).
002300         10  MSG-TS-HOUR             PIC X(02).
002400         10  FILLER                  PIC X(01).
002500         10  MSG-TS-MINUTE           PIC X(02).
002600         10  FILLER                  PIC X(01).
002700         10  MSG-TS-SECOND           PIC X(02).
002800     05  MSG-MENTIONS.
002900         10  MSG-MENTION-ID          PIC X(10)
003000                                      OCCURS 5 TIMES.
003100     05  MSG-IS-DM                   PIC X(01).
003200         88  MSG-IS-DM-YES                   VALUE 'Y'.
003300     05  MSG-IS-URGENT               PIC X(01).
003400         88  MSG-IS-URGENT-YES               VALUE 'Y'.
003500     05  MSG-IS-BLOCKER              PIC X(01).
003600         88  MSG-IS-BLOCKER-YES              VALUE 'Y'.
003700     05  MSG-TEXT                    PIC X(287).
