000100*****************************************************************
000200* Program name:    DIGEXTR
000300* Original author: T. OKONKWO
000400*
000500* Maintenance Log
000600* Date       Author  Ticket    Maintenance Requirement
000700* ---------- ------- --------- -----------------------------------
000800* 03/11/94   TAO     DG-0007   Created -- channel/keyword/DM
000900*                              classifier called from DIGDRIV.
001000* 08/22/95   TAO     DG-0031   Added PERSONAL fallback for
001100*                              unmatched direct messages.
001200* 01/09/97   RJH     DG-0058   Case-fold message text before the
001300*                              keyword scan (customer reported
001400*                              missed matches on capitalized
001500*                              text).
001600* 11/30/98   RJH     DG-0074   Y2K REVIEW -- MSG-TIMESTAMP and all
001700*                              date fields already carried as
001800*                              4-digit-year character strings, no
001900*                              windowing logic present.  No change
002000*                              required.  Signed off RJH.
002100* 06/14/00   TAO     DG-0081   Widened keyword compare work area
002200*                              after truncation reported on the
002300*                              longest configured keyword.
002400* 03/15/01   TAO     DG-0089   Added a low-values scrub on the
002500*                              incoming channel field before the
002600*                              channel-match compare (a truncated
002700*                              upstream feed left binary junk in
002800*                              MSG-CHANNEL and the loop below never
002900*                              matched) and a safety trip on the
003000*                              keyword scan loop.
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  DIGEXTR.
003400 AUTHOR.        T. OKONKWO.
003500 INSTALLATION.  MESSAGING SYSTEMS UNIT.
003600 DATE-WRITTEN.  03/11/94.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004700*===============================================================*
004800 DATA DIVISION.
004900*---------------------------------------------------------------*
005000 WORKING-STORAGE SECTION.
005100*---------------------------------------------------------------* DG-0089
005200 77  WS-KEYWORD-SCAN-SAFETY     PIC S9(4) COMP.                  DG-0089
005300*---------------------------------------------------------------*
005400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005500     05  WS-CHANNEL-INDEX            PIC S9(4) COMP.
005600     05  WS-KEYWORD-INDEX            PIC S9(4) COMP.
005700     05  WS-MENTION-INDEX            PIC S9(4) COMP.
005800     05  WS-SCAN-POSITION            PIC S9(4) COMP.
005900     05  WS-KEYWORD-LENGTH           PIC S9(4) COMP.
006000     05  WS-COMPARE-LIMIT            PIC S9(4) COMP.
006100     05  WS-MATCH-SWITCH             PIC X(01).
006200         88  WS-MATCH-FOUND                  VALUE 'Y'.
006300         88  WS-MATCH-NOT-FOUND              VALUE 'N'.
006400     05  WS-CHARS-SWITCH             PIC X(01).
006500         88  WS-CHARS-EQUAL                  VALUE 'Y'.
006600         88  WS-CHARS-NOT-EQUAL               VALUE 'N'.
006700     05  FILLER                      PIC X(01).
006800*---------------------------------------------------------------*
006900*  CASE-FOLD WORK AREA -- BUILT FROM MSG-TEXT BEFORE THE KEYWORD
007000*  SCAN.  A REDEFINES GIVES CHARACTER-AT-A-TIME ACCESS SO THE
007100*  SUBSTRING SEARCH BELOW CAN WALK THE BUFFER ONE POSITION AT A
007200*  TIME, THE WAY THE SHOP HAS ALWAYS DONE VARIABLE-LENGTH SCANS.
007300*---------------------------------------------------------------*
007400 01  WS-TEXT-LOWER-AREA.
007500     05  WS-TEXT-LOWER              PIC X(287).
007600 01  WS-TEXT-LOWER-R  REDEFINES  WS-TEXT-LOWER-AREA.
007700     05  WS-TEXT-LOWER-CHAR         PIC X(01) OCCURS 287 TIMES.
007800*---------------------------------------------------------------*
007900*  KEYWORD COMPARE WORK AREA -- ONE PROJECT KEYWORD AT A TIME,
008000*  RIGHT-TRIMMED SO THE SUBSTRING SEARCH KNOWS ITS TRUE LENGTH.
008100*---------------------------------------------------------------*
008200 01  WS-KEYWORD-COMPARE-AREA.                                      DG-0081
008300     05  WS-KEYWORD-COMPARE         PIC X(30).                     DG-0081
008400 01  WS-KEYWORD-COMPARE-R  REDEFINES  WS-KEYWORD-COMPARE-AREA.     DG-0081
008500     05  WS-KEYWORD-COMPARE-CHAR    PIC X(01) OCCURS 30 TIMES.     DG-0081
008600*---------------------------------------------------------------* DG-0089
008700*  CHANNEL SCRUB WORK AREA -- A WORKING COPY OF THE INCOMING      DG-0089
008800*  CHANNEL FIELD WITH ANY EMBEDDED LOW-VALUES BLANKED OUT BEFORE  DG-0089
008900*  THE CHANNEL-MATCH COMPARE.  REDEFINED FOR CHARACTER-AT-A-TIME  DG-0089
009000*  ACCESS, SAME AS EVERY OTHER SCRUB/SCAN BUFFER IN THIS PROGRAM. DG-0089
009100*---------------------------------------------------------------* DG-0089
009200 01  WS-CHANNEL-SCRUB-AREA.                                       DG-0089
009300     05  WS-CHANNEL-SCRUB           PIC X(20).                    DG-0089
009400 01  WS-CHANNEL-SCRUB-R  REDEFINES  WS-CHANNEL-SCRUB-AREA.        DG-0089
009500     05  WS-CHANNEL-SCRUB-CHAR      PIC X(01) OCCURS 20 TIMES.    DG-0089
009600*---------------------------------------------------------------*
009700 01  WS-UPPER-ALPHABET           PIC X(26) VALUE
009800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009900 01  WS-LOWER-ALPHABET           PIC X(26) VALUE
010000         'abcdefghijklmnopqrstuvwxyz'.
010100*---------------------------------------------------------------*
010200*  THE BUILT-IN "PERSONAL" PSEUDO-PROJECT IS NOT ON THE PROJECT
010300*  FILE -- IT IS THE FALLBACK FOR AN UNMATCHED DIRECT MESSAGE.
010400*---------------------------------------------------------------*
010500 01  WS-PERSONAL-PROJECT-ID      PIC X(10) VALUE 'PERSONAL'.
010600*---------------------------------------------------------------*
010700 LINKAGE SECTION.
010800*---------------------------------------------------------------*
010900     COPY DIGMSG.
011000     COPY DIGITM.
011100 01  EX-RESULT-PROJECT-ID        PIC X(10).
011200*===============================================================*
011300 PROCEDURE DIVISION USING MESSAGE-RECORD, DI-PROJECT-CONTROL,
011400     DI-PROJECT-TABLE, EX-RESULT-PROJECT-ID.
011500*---------------------------------------------------------------*
011600 0000-MAIN-ROUTINE.
011700*---------------------------------------------------------------*
011800     MOVE SPACES TO EX-RESULT-PROJECT-ID.
011900     PERFORM 1005-SCRUB-CHANNEL-FIELD THRU 1005-EXIT.             DG-0089
012000     IF MSG-CHANNEL OF MESSAGE-RECORD NOT = SPACES
012100         PERFORM 1000-MATCH-BY-CHANNEL THRU 1000-EXIT.
012200     IF EX-RESULT-PROJECT-ID = SPACES
012300         PERFORM 2000-MATCH-BY-KEYWORD THRU 2000-EXIT.
012400     IF EX-RESULT-PROJECT-ID = SPACES
012500       AND MSG-IS-DM-YES OF MESSAGE-RECORD
012600         MOVE WS-PERSONAL-PROJECT-ID TO EX-RESULT-PROJECT-ID.
012700     GOBACK.
012800*---------------------------------------------------------------* DG-0089
012900 1005-SCRUB-CHANNEL-FIELD.                                        DG-0089
013000*---------------------------------------------------------------* DG-0089
013100     MOVE MSG-CHANNEL OF MESSAGE-RECORD TO WS-CHANNEL-SCRUB.      DG-0089
013200     MOVE 1 TO WS-CHANNEL-INDEX.                                  DG-0089
013300     PERFORM 1006-SCRUB-ONE-CHANNEL-BYTE                          DG-0089
013400         UNTIL WS-CHANNEL-INDEX > 20.                             DG-0089
013500 1005-EXIT.                                                       DG-0089
013600     EXIT.                                                        DG-0089
013700*---------------------------------------------------------------* DG-0089
013800 1006-SCRUB-ONE-CHANNEL-BYTE.                                     DG-0089
013900     IF WS-CHANNEL-SCRUB-CHAR (WS-CHANNEL-INDEX) = LOW-VALUES     DG-0089
014000         MOVE SPACE TO WS-CHANNEL-SCRUB-CHAR (WS-CHANNEL-INDEX).  DG-0089
014100     ADD 1 TO WS-CHANNEL-INDEX.                                   DG-0089
014200*---------------------------------------------------------------*
014300 1000-MATCH-BY-CHANNEL.
014400*---------------------------------------------------------------*
014500     SET WS-MATCH-NOT-FOUND TO TRUE.
014600     MOVE 1 TO DI-PROJECT-INDEX.
014700     PERFORM 1010-CHECK-ONE-PROJECT-CHANNELS
014800         UNTIL DI-PROJECT-INDEX > DI-PROJECT-COUNT
014900         OR WS-MATCH-FOUND.
015000 1000-EXIT.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 1010-CHECK-ONE-PROJECT-CHANNELS.
015400*---------------------------------------------------------------*
015500     MOVE 1 TO WS-CHANNEL-INDEX.
015600     PERFORM 1020-CHECK-ONE-CHANNEL
015700         UNTIL WS-CHANNEL-INDEX > 5
015800         OR WS-MATCH-FOUND.
015900     IF WS-MATCH-NOT-FOUND
016000         ADD 1 TO DI-PROJECT-INDEX.
016100*---------------------------------------------------------------*
016200 1020-CHECK-ONE-CHANNEL.
016300*---------------------------------------------------------------*
016400     IF PRJ-CHANNEL-NAME (DI-PROJECT-INDEX, WS-CHANNEL-INDEX)
016500             = WS-CHANNEL-SCRUB                                   DG-0089
016600       AND PRJ-CHANNEL-NAME (DI-PROJECT-INDEX, WS-CHANNEL-INDEX)
016700             NOT = SPACES
016800         MOVE PRJ-ID (DI-PROJECT-INDEX) TO EX-RESULT-PROJECT-ID
016900         SET WS-MATCH-FOUND TO TRUE
017000     ELSE
017100         ADD 1 TO WS-CHANNEL-INDEX.
017200*---------------------------------------------------------------*
017300 2000-MATCH-BY-KEYWORD.
017400*---------------------------------------------------------------*
017500     PERFORM 2010-FOLD-MESSAGE-TEXT THRU 2010-EXIT.
017600     SET WS-MATCH-NOT-FOUND TO TRUE.
017700     MOVE 1 TO DI-PROJECT-INDEX.
017800     PERFORM 2020-CHECK-ONE-PROJECT-KEYWORDS
017900         UNTIL DI-PROJECT-INDEX > DI-PROJECT-COUNT
018000         OR WS-MATCH-FOUND.
018100 2000-EXIT.
018200     EXIT.
018300*---------------------------------------------------------------*
018400 2010-FOLD-MESSAGE-TEXT.
018500*---------------------------------------------------------------*
018600     MOVE MSG-TEXT OF MESSAGE-RECORD TO WS-TEXT-LOWER.
018700     INSPECT WS-TEXT-LOWER
018800         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
018900 2010-EXIT.
019000     EXIT.
019100*---------------------------------------------------------------*
019200 2020-CHECK-ONE-PROJECT-KEYWORDS.
019300*---------------------------------------------------------------*
019400     MOVE 1 TO WS-KEYWORD-INDEX.
019500     PERFORM 2030-CHECK-ONE-KEYWORD
019600         UNTIL WS-KEYWORD-INDEX > 6
019700         OR WS-MATCH-FOUND.
019800     IF WS-MATCH-NOT-FOUND
019900         ADD 1 TO DI-PROJECT-INDEX.
020000*---------------------------------------------------------------*
020100 2030-CHECK-ONE-KEYWORD.
020200*---------------------------------------------------------------*
020300     MOVE PRJ-KEYWORD-TEXT (DI-PROJECT-INDEX, WS-KEYWORD-INDEX)
020400         TO WS-KEYWORD-COMPARE.
020500     PERFORM 2040-FIND-KEYWORD-LENGTH THRU 2040-EXIT.
020600     IF WS-KEYWORD-LENGTH = ZERO
020700         ADD 1 TO WS-KEYWORD-INDEX
020800     ELSE
020900         PERFORM 2050-SCAN-TEXT-FOR-KEYWORD THRU 2050-EXIT
021000         IF WS-MATCH-NOT-FOUND
021100             ADD 1 TO WS-KEYWORD-INDEX
021200         ELSE
021300             MOVE PRJ-ID (DI-PROJECT-INDEX)
021400                 TO EX-RESULT-PROJECT-ID
021500         END-IF
021600     END-IF.
021700*---------------------------------------------------------------*
021800 2040-FIND-KEYWORD-LENGTH.
021900*---------------------------------------------------------------*
022000     MOVE 30 TO WS-KEYWORD-LENGTH.                                 DG-0081
022100     PERFORM 2045-TRIM-ONE-TRAILING-SPACE
022200         UNTIL WS-KEYWORD-LENGTH = ZERO
022300         OR WS-KEYWORD-COMPARE-CHAR (WS-KEYWORD-LENGTH)
022400             NOT = SPACE.
022500 2040-EXIT.
022600     EXIT.
022700*---------------------------------------------------------------*
022800 2045-TRIM-ONE-TRAILING-SPACE.
022900*---------------------------------------------------------------*
023000     SUBTRACT 1 FROM WS-KEYWORD-LENGTH.
023100*---------------------------------------------------------------*
023200 2050-SCAN-TEXT-FOR-KEYWORD.
023300*---------------------------------------------------------------*
023400     SET WS-MATCH-NOT-FOUND TO TRUE.
023500     COMPUTE WS-COMPARE-LIMIT = 287 - WS-KEYWORD-LENGTH + 1.
023600     MOVE 0 TO WS-KEYWORD-SCAN-SAFETY.                            DG-0089
023700     MOVE 1 TO WS-SCAN-POSITION.
023800     PERFORM 2060-CHECK-ONE-POSITION
023900         UNTIL WS-SCAN-POSITION > WS-COMPARE-LIMIT
024000         OR WS-KEYWORD-SCAN-SAFETY > 500                          DG-0089
024100         OR WS-MATCH-FOUND.
024200 2050-EXIT.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 2060-CHECK-ONE-POSITION.
024600*---------------------------------------------------------------*
024700     IF WS-TEXT-LOWER (WS-SCAN-POSITION : WS-KEYWORD-LENGTH)
024800             = WS-KEYWORD-COMPARE (1 : WS-KEYWORD-LENGTH)
024900         SET WS-MATCH-FOUND TO TRUE
025000     ELSE
025100         ADD 1 TO WS-KEYWORD-SCAN-SAFETY                          DG-0089
025200         ADD 1 TO WS-SCAN-POSITION.
025300
