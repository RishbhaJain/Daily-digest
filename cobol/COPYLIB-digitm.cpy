000100*---------------------------------------------------------------*
000200*  DIGITM    -  SHARED TABLE / LINKAGE AREA FOR THE DAILY
000300*  DIGEST BATCH.
000400*
000500*  COPIED INTO WORKING-STORAGE OF THE DRIVER (CBL-DIGDRIV) AND
000600*  INTO THE LINKAGE SECTION OF EVERY SUBPROGRAM IT CALLS SO THE
000700*  SAME PARAMETER LAYOUT IS SHARED BY REFERENCE ON EVERY CALL --
000800*  ONE COPYBOOK, NO RESTATING THE TABLE LAYOUTS IN EACH PROGRAM.
000900*  FIELD NAMES REPEAT MESSAGE-RECORD (COPYLIB DIGMSG) WHERE THE
001000*  SAME DATA IS CARRIED; QUALIFY WITH "OF" WHEN BOTH ARE IN SCOPE.
001100*---------------------------------------------------------------*
001200 01  DI-CONTROL-AREA.
001300     05  DI-MSG-GROUP-COUNT          PIC S9(4) COMP.
001400     05  DI-MSG-GROUP-INDEX          PIC S9(4) COMP.
001500     05  DI-ITEM-COUNT               PIC S9(4) COMP.
001600     05  DI-ITEM-INDEX               PIC S9(4) COMP.
001700     05  DI-RETURN-CODE              PIC S9(4) COMP.
001800         88  DI-RC-OK                        VALUE 0.
001900         88  DI-RC-NOT-FOUND                 VALUE 4.
002000         88  DI-RC-NEW-STATE                 VALUE 8.
002100     05  DI-STATE-EXISTS-SWITCH      PIC X(01).
002200         88  DI-STATE-EXISTS                 VALUE 'Y'.
002300         88  DI-STATE-DOES-NOT-EXIST         VALUE 'N'.
002400     05  FILLER                      PIC X(01).
002500*---------------------------------------------------------------*
002600*  A MESSAGE-GROUP TABLE -- ALL WINDOW MESSAGES CLASSIFIED TO
002700*  ONE PROJECT, IN TIMESTAMP-DESCENDING ORDER, PASSED TO
002800*  CBL-DIGSTMR FOR PHASE DETECTION AND ANOMALY CHECKING.
002900*---------------------------------------------------------------*
003000 01  DI-MSG-GROUP-TABLE.
003100     05  DI-MSG-GROUP-ENTRY          OCCURS 1 TO 999 TIMES
003200                 DEPENDING ON DI-MSG-GROUP-COUNT.
003300         10  MSG-ID                  PIC X(10).
003400         10  MSG-SENDER              PIC X(10).
003500         10  MSG-TIMESTAMP           PIC X(19).
003600         10  MSG-IS-URGENT           PIC X(01).
003700         10  MSG-IS-BLOCKER          PIC X(01).
003800         10  MSG-MENTIONS.
003900             15  MSG-MENTION-ID      PIC X(10)
004000                                      OCCURS 5 TIMES.
004100         10  FILLER                  PIC X(01).
004200*---------------------------------------------------------------*
004300*  THE PROJECT TABLE -- LOADED ONCE FROM THE PROJECTS FILE PLUS
004400*  THE BUILT-IN "PERSONAL" PSEUDO-PROJECT, PASSED TO CBL-DIGEXTR
004500*  (CLASSIFICATION) AND CBL-DIGGEN (DISPLAY-NAME LOOKUP).  FILE
004600*  ORDER IS MATCH PRIORITY -- DO NOT RE-SORT THIS TABLE.
004700*---------------------------------------------------------------*
004800 01  DI-PROJECT-CONTROL.
004900     05  DI-PROJECT-COUNT            PIC S9(4) COMP.
005000     05  DI-PROJECT-INDEX            PIC S9(4) COMP.
005100     05  FILLER                      PIC X(02).
005200 01  DI-PROJECT-TABLE.
005300     05  DI-PROJECT-ENTRY            OCCURS 1 TO 50 TIMES
005400                 DEPENDING ON DI-PROJECT-COUNT.
005500         10  PRJ-ID                  PIC X(10).
005600         10  PRJ-NAME                PIC X(30).
005700         10  PRJ-CHANNELS.
005800             15  PRJ-CHANNEL-NAME    PIC X(20)
005900                                      OCCURS 5 TIMES.
006000         10  PRJ-KEYWORDS.
006100             15  PRJ-KEYWORD-TEXT    PIC X(30)
006200                                      OCCURS 6 TIMES.
006300             10  FILLER              PIC X(01).
006400*---------------------------------------------------------------*
006500*  THE USER / ROLE ROSTER TABLE -- LOADED ONCE FROM THE USERS
006600*  FILE, PASSED TO CBL-DIGRANK FOR THE SENDER-ROLE BOOST.
006700*---------------------------------------------------------------*
006800 01  DI-USER-CONTROL.
006900     05  DI-USER-COUNT               PIC S9(4) COMP.
007000     05  DI-USER-INDEX               PIC S9(4) COMP.
007100     05  FILLER                      PIC X(02).
007200 01  DI-USER-TABLE.
007300     05  DI-USER-ENTRY               OCCURS 1 TO 999 TIMES
007400                 DEPENDING ON DI-USER-COUNT.
007500         10  USR-ID                  PIC X(10).
007600         10  USR-NAME                PIC X(15).
007700         10  USR-ROLE                PIC X(15).
007800         10  FILLER                  PIC X(01).
007900*---------------------------------------------------------------*
008000*  THE CANDIDATE TABLE -- EVERY WINDOW MESSAGE WITH ITS EXTRACTED
008100*  PROJECT, LOOKED-UP STATE AND COMPUTED SCORE, BEFORE THE SORT
008200*  AND TOP-20 CUT.  BUILT BY CBL-DIGDRIV, SCORED BY CBL-DIGRANK
008300*  ONE ENTRY AT A TIME.
008400*---------------------------------------------------------------*
008500 01  DI-CANDIDATE-CONTROL.
008600     05  DI-CANDIDATE-COUNT          PIC S9(4) COMP.
008700     05  DI-CANDIDATE-INDEX          PIC S9(4) COMP.
008800     05  FILLER                      PIC X(02).
008900 01  DI-CANDIDATE-TABLE.
009000     05  DI-CANDIDATE-ENTRY          OCCURS 1 TO 999 TIMES
009100                 DEPENDING ON DI-CANDIDATE-COUNT.
009200         10  CN-MESSAGE-ID           PIC X(10).
009300         10  CN-PROJECT-ID           PIC X(10).
009400         10  CN-TEXT                 PIC X(287).
009500         10  CN-SCORE                PIC S9(3)V9(4).
009600         10  CN-SENDER               PIC X(10).
009700         10  CN-CHANNEL              PIC X(20).
009800         10  CN-TIMESTAMP            PIC X(19).
009900         10  CN-IS-URGENT            PIC X(01).
010000         10  CN-IS-BLOCKER           PIC X(01).
010100         10  CN-MENTIONS.
010200             15  CN-MENTION-ID       PIC X(10)
010300                                      OCCURS 5 TIMES.
010400         10  CN-HAS-STATE            PIC X(01).
010500         10  CN-PHASE                PIC X(08).
010600         10  CN-MSGS-PAST-WEEK       PIC 9(03).
010700         10  FILLER                  PIC X(01).
010800*---------------------------------------------------------------*
010900*  THE RANKED DIGEST-ITEM TABLE -- TOP 20 SCORED MESSAGES,
011000*  BUILT BY CBL-DIGDRIV AND PASSED TO CBL-DIGGEN FOR REPORTING.
011100*---------------------------------------------------------------*
011200 01  DI-DIGEST-ITEM-TABLE.
011300     05  DI-DIGEST-ITEM              OCCURS 1 TO 20 TIMES
011400                 DEPENDING ON DI-ITEM-COUNT.
011500         10  DI-MESSAGE-ID           PIC X(10).
011600         10  DI-PROJECT-ID           PIC X(10).
011700         10  DI-SUMMARY              PIC X(150).
011800         10  DI-SCORE                PIC S9(3)V9(4).
011900         10  DI-SENDER               PIC X(10).
012000         10  DI-CHANNEL              PIC X(20).
012100         10  DI-TIMESTAMP            PIC X(19).
012200         10  DI-IS-URGENT            PIC X(01).
012300         10  DI-IS-BLOCKER           PIC X(01).
012400         10  DI-HAS-STATE            PIC X(01).
012500         10  DI-PHASE                PIC X(08).
012600         10  FILLER                  PIC X(01).
